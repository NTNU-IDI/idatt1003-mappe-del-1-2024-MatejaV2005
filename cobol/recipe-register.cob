000100*===============================================================
000110*IDENTIFICATION DIVISION.
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.    RECPREG.
000140 AUTHOR.        T. BERG.
000150 INSTALLATION.  NORDFOOD DATA CENTER.
000160 DATE-WRITTEN.  FEBRUARY 1997.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190*-----------------------------------------------------------
000200*CHANGE LOG
000210*-----------------------------------------------------------
000220*1997-02-14  TB  ORIGINAL PROGRAM.  LOADS RECIPE-IN (CR-0151)
000230*                INTO THE RECIPE-WORK STAGING FILE (CR-0152)
000240*                READ BY RECIPE-REPORT.
000250*1997-03-09  TB  ADDED THE DESCRIPTION-BLANK AND PROCESS-BLANK
000260*                CHECKS REQUESTED BY THE KITCHEN STAFF AFTER TWO
000270*                RECIPES WERE LOADED WITH ONLY A NAME (CR-0154).
000280*1997-03-30  TB  A RECIPE WITH AN INGREDIENT COUNT OF ZERO IS
000290*                NOW REJECTED INSTEAD OF BEING STORED AS A
000300*                ZERO-LINE RECIPE (CR-0157).
000310*1997-08-19  TB  INGREDIENT COUNTS OVER 10 ARE NOW REJECTED --
000320*                THE IN-MEMORY RECIPE TABLE ONLY HOLDS UP TO 10
000330*                LINES PER RECIPE (CR-0163).
000340*1998-11-20  KO  DATE FIELDS THROUGHOUT RE-CHECKED FOR THE
000350*                CENTURY WINDOW PROBLEM; NONE FOUND IN THIS
000360*                PROGRAM SINCE THE RUN DATE IS ONLY CARRIED FOR
000370*                THE REJECT LINE (Y2K, CR-0240).
000380*1998-12-01  KO  RC-ING-COUNT IN WSRECIPE.CBL CHANGED TO COMP
000390*                FOR USE AS AN OCCURS DEPENDING ON SUBSCRIPT
000400*                (Y2K CLEANUP, CR-0240).
000410*2003-06-09  MD  DUPLICATE-NAME CHECK ADDED -- A SECOND RECIPE
000420*                WITH THE SAME NAME (CASE-INSENSITIVE) IS NOW
000430*                REJECTED INSTEAD OF SILENTLY OVERWRITING THE
000440*                EARLIER ENTRY (HD#1190).
000450*2009-01-20  MD  REJECT LINE NOW CARRIES THE RUN DATE, ACCEPTED
000460*                FROM THE SYSTEM CLOCK, SO EXCEPTION LINES CAN BE
000470*                MATCHED BACK TO A BATCH CYCLE (HD#1674).
000480*2009-02-03  MD  INGREDIENT LINES ARE NOW RUN THROUGH THE SAME
000490*                UNIT-CONVERTER TABLE AS GROCERY-REGISTER.COB
000500*                PARA 3000 BEFORE BEING STAGED TO RECIPE-WORK --
000510*                THEY WERE BEING COPIED STRAIGHT FROM RECIPE-IN
000520*                UNCONVERTED, SO A RECIPE KEYED IN ML OR KG NEVER
000530*                MATCHED THE GRAM/LITRE AMOUNTS HELD FOR THE
000540*                GROCERY ON THE SHELF (HD#1698).
000550*2009-02-10  MD  LINKAGE SECTION AND THE LK-RUN-DATE CALL
000560*                PARAMETER REMOVED -- THIS STEP NOW ACCEPTS THE
000570*                RUN DATE FROM THE SYSTEM CLOCK ITSELF AT
000580*                1000-OPEN-FILES, THE SAME AS EVERY OTHER STEP
000590*                OF THE BATCH (HD#1701).
000600*===============================================================
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  NORDFOOD-P4000.
000640 OBJECT-COMPUTER.  NORDFOOD-P4000.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     COPY "SLRECIN.CBL".
000710     COPY "SLRECWK.CBL".
000720     COPY "SLRPTOUT.CBL".
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760 COPY "FDRECIN.CBL".
000770 COPY "FDRECWK.CBL".
000780 COPY "FDRPTOUT.CBL".
000790
000800 WORKING-STORAGE SECTION.
000810*-----------------------------------------------------------
000820*ONE-RECIPE WORKING BUFFER.  BUILT FROM THE RECIPE-IN HEADER
000830*AND INGREDIENT LINES, THEN STAGED OUT TO RECIPE-WORK BELOW.
000840*-----------------------------------------------------------
000850 COPY "WSRECIPE.CBL".
000860
000870*-----------------------------------------------------------
000880*RUN-DATE WORK AREA -- ACCEPTED FROM THE SYSTEM CLOCK AT
000890*1000-OPEN-FILES BELOW, FOR TAGGING THE REJECT LINE (HD#1701).
000900*-----------------------------------------------------------
000910 01  W-RUN-DATE-WORK                  PIC 9(8).
000920 01  W-RUN-DATE-BROKEN-OUT REDEFINES
000930     W-RUN-DATE-WORK.
000940     05  W-RUN-CCYY                   PIC 9(4).
000950     05  W-RUN-MM                     PIC 9(2).
000960     05  W-RUN-DD                     PIC 9(2).
000970
000980 01  W-END-OF-FILE-SWITCHES.
000990     05  W-RECIPE-IN-EOF-SW           PIC X(01)  VALUE "N".
001000         88  RECIPE-IN-AT-EOF                   VALUE "Y".
001010     05  FILLER                       PIC X(09).
001020
001030 01  W-COUNTERS.
001040     05  W-RECIPE-READ-COUNT          PIC 9(5) COMP.
001050     05  W-RECIPE-ACCEPTED-COUNT      PIC 9(5) COMP.
001060     05  W-RECIPE-REJECTED-COUNT      PIC 9(5) COMP.
001070     05  FILLER                       PIC X(06).
001080
001090 01  W-VALID-RECIPE-SW                PIC X(01)  VALUE "Y".
001100     88  RECIPE-IS-VALID                        VALUE "Y".
001110     88  RECIPE-IS-INVALID                      VALUE "N".
001120
001130*-----------------------------------------------------------
001140*HOW MANY RECIPE-IN LINES FOLLOW THE HEADER.  KEPT SEPARATE
001150*FROM RC-ING-COUNT BECAUSE RC-ING-COUNT IS BOUNDED 1 TO 10 BY
001160*THE RECIPE-TABLE-ENTRY OCCURS CLAUSE, BUT THE FILE MUST STILL
001170*BE READ PAST AN OUT-OF-RANGE COUNT TO STAY IN STEP WITH THE
001180*NEXT RECIPE'S HEADER LINE.
001190*-----------------------------------------------------------
001200 01  W-ING-LINES-TO-READ              PIC 9(2) COMP.
001210 01  W-ING-READ-IDX                   PIC 9(2) COMP.
001220
001230*-----------------------------------------------------------
001240*NAMES ACCEPTED SO FAR THIS RUN, LOWER-CASED, SO 2140 CAN
001250*REJECT A SECOND RECIPE WITH THE SAME NAME.
001260*-----------------------------------------------------------
001270 01  W-ACCEPTED-NAME-TABLE-AREA.
001280     05  W-ACCEPTED-NAME OCCURS 50 TIMES
001290         INDEXED BY W-ACCEPTED-IDX    PIC X(30).
001300     05  FILLER                       PIC X(10).
001310 01  W-ACCEPTED-TABLE-FLAT REDEFINES
001320     W-ACCEPTED-NAME-TABLE-AREA.
001330     05  W-ACCEPTED-TABLE-CHARS       PIC X(1510).
001340 01  W-ACCEPTED-NAME-COUNT            PIC 9(2) COMP.
001350
001360 01  W-DUP-CHECK-AREA.
001370     05  W-DUP-NAME                   PIC X(30).
001380     05  FILLER                       PIC X(06).
001390 01  W-DUP-CHECK-COMBINED REDEFINES
001400     W-DUP-CHECK-AREA.
001410     05  W-DUP-KEY-WHOLE              PIC X(36).
001420
001430 01  W-REPORT-LINE-AREA.
001440     05  W-RL-TEXT                    PIC X(80).
001450     05  FILLER                       PIC X(52).
001460
001470*-----------------------------------------------------------
001480*UNIT-CONVERTER WORK AREA.  SAME TABLE AND SCALING RULES AS
001490*GROCERY-REGISTER.COB PARA 3000 -- AN INGREDIENT REQUIREMENT
001500*LINE IS STORED IN STANDARD UNITS, THE SAME AS A GROCERY LOT
001510*(HD#1698).
001520*-----------------------------------------------------------
001530 01  W-CONVERT-AREA.
001540     05  W-CONVERT-AMOUNT-IN          PIC S9(7)V999.
001550     05  W-CONVERT-AMOUNT-OUT         PIC S9(7)V999.
001560     05  W-CONVERT-UNIT-IN            PIC X(03).
001570     05  W-CONVERT-UNIT-OUT           PIC X(03).
001580
001590 01  W-UNIT-TABLE-AREA.
001600     05  FILLER PIC X(11) VALUE "ML L  D1000".
001610     05  FILLER PIC X(11) VALUE "DL L  D0010".
001620     05  FILLER PIC X(11) VALUE "KG G  M1000".
001630     05  FILLER PIC X(11) VALUE "G  G  N0000".
001640     05  FILLER PIC X(11) VALUE "L  L  N0000".
001650     05  FILLER PIC X(11) VALUE "STKSTKN0000".
001660 01  W-UNIT-TABLE REDEFINES W-UNIT-TABLE-AREA.
001670     05  W-UNIT-TABLE-ENTRY OCCURS 6 TIMES
001680         INDEXED BY W-UNIT-IDX.
001690         10  W-UT-UNIT-FROM           PIC X(03).
001700         10  W-UT-UNIT-TO             PIC X(03).
001710         10  W-UT-OPERATION           PIC X(01).
001720             88  W-UT-OP-IS-DIVIDE    VALUE "D".
001730             88  W-UT-OP-IS-MULTIPLY  VALUE "M".
001740             88  W-UT-OP-IS-NONE      VALUE "N".
001750         10  W-UT-FACTOR              PIC 9(04).
001760
001770 PROCEDURE DIVISION.
001780
001790 0000-MAIN-LOGIC.
001800     PERFORM 1000-OPEN-FILES.
001810     PERFORM 2000-EDIT-AND-LOAD-RECIPES
001820         THRU 2000-EXIT
001830         UNTIL RECIPE-IN-AT-EOF.
001840     PERFORM 9000-CLOSE-FILES.
001850     DISPLAY "RECPREG - READ     " W-RECIPE-READ-COUNT.
001860     DISPLAY "RECPREG - ACCEPTED " W-RECIPE-ACCEPTED-COUNT.
001870     DISPLAY "RECPREG - REJECTED " W-RECIPE-REJECTED-COUNT.
001880     STOP RUN.
001890
001900*-----------------------------------------------------------
001910*1000 - OPEN ALL FILES FOR THIS STEP AND PRIME THE READ-AHEAD.
001920*-----------------------------------------------------------
001930 1000-OPEN-FILES.
001940     OPEN INPUT  RECIPE-FILE.
001950     OPEN OUTPUT REC-WORK-FILE.
001960     OPEN EXTEND REPORT-FILE.
001970     ACCEPT W-RUN-DATE-WORK FROM DATE YYYYMMDD.
001980     MOVE ZERO   TO W-RECIPE-READ-COUNT.
001990     MOVE ZERO   TO W-RECIPE-ACCEPTED-COUNT.
002000     MOVE ZERO   TO W-RECIPE-REJECTED-COUNT.
002010     MOVE ZERO   TO W-ACCEPTED-NAME-COUNT.
002020     MOVE SPACES TO W-ACCEPTED-TABLE-CHARS.
002030     PERFORM 1100-READ-RECIPE-HEADER.
002040 1000-EXIT.
002050     EXIT.
002060
002070 1100-READ-RECIPE-HEADER.
002080     READ RECIPE-FILE
002090         AT END
002100             MOVE "Y" TO W-RECIPE-IN-EOF-SW
002110         NOT AT END
002120             ADD 1 TO W-RECIPE-READ-COUNT
002130     END-READ.
002140 1100-EXIT.
002150     EXIT.
002160
002170*-----------------------------------------------------------
002180*2000 - VALIDATE ONE RECIPE HEADER, PULL ITS INGREDIENT LINES
002190*AND EITHER STAGE IT TO RECIPE-WORK OR REJECT IT.  THE
002200*INGREDIENT-COUNT EDIT (2130) ALWAYS RUNS, EVEN IF THE HEADER IS
002210*ALREADY REJECTED, BECAUSE THAT COUNT IS THE ONLY WAY TO KNOW
002220*HOW MANY LINES TO READ PAST BEFORE THE NEXT HEADER LINE.
002230*-----------------------------------------------------------
002240 2000-EDIT-AND-LOAD-RECIPES.
002250     MOVE "Y" TO W-VALID-RECIPE-SW.
002260     PERFORM 2100-EDIT-RECIPE-NAME.
002270     IF RECIPE-IS-VALID
002280         PERFORM 2110-EDIT-DESCRIPTION
002290     END-IF.
002300     IF RECIPE-IS-VALID
002310         PERFORM 2120-EDIT-PROCESS
002320     END-IF.
002330     PERFORM 2130-EDIT-INGREDIENT-COUNT.
002340     IF RECIPE-IS-VALID
002350         PERFORM 2140-EDIT-DUPLICATE-NAME
002360     END-IF.
002370     PERFORM 3000-BUILD-RECIPE-ENTRY.
002380     IF RECIPE-IS-VALID
002390         PERFORM 4000-WRITE-RECIPE-WORK
002400         PERFORM 4500-ADD-NAME-TO-TABLE
002410         ADD 1 TO W-RECIPE-ACCEPTED-COUNT
002420     ELSE
002430         PERFORM 2900-WRITE-REJECT-LINE
002440         ADD 1 TO W-RECIPE-REJECTED-COUNT
002450     END-IF.
002460     IF NOT RECIPE-IN-AT-EOF
002470         PERFORM 1100-READ-RECIPE-HEADER
002480     END-IF.
002490 2000-EXIT.
002500     EXIT.
002510
002520*2100 - RECIPE NAME MUST BE PRESENT.
002530 2100-EDIT-RECIPE-NAME.
002540     IF RH-NAME = SPACES
002550         MOVE "N" TO W-VALID-RECIPE-SW
002560     END-IF.
002570 2100-EXIT.
002580     EXIT.
002590
002600*2110 - DESCRIPTION MUST BE PRESENT.
002610 2110-EDIT-DESCRIPTION.
002620     IF RH-DESCRIPTION = SPACES
002630         MOVE "N" TO W-VALID-RECIPE-SW
002640     END-IF.
002650 2110-EXIT.
002660     EXIT.
002670
002680*2120 - PROCESS TEXT MUST BE PRESENT.
002690 2120-EDIT-PROCESS.
002700     IF RH-PROCESS = SPACES
002710         MOVE "N" TO W-VALID-RECIPE-SW
002720     END-IF.
002730 2120-EXIT.
002740     EXIT.
002750
002760*2130 - INGREDIENT COUNT MUST BE NUMERIC, AT LEAST 1 AND NOT
002770*MORE THAN THE 10 LINES THE IN-MEMORY TABLE CAN HOLD.
002780 2130-EDIT-INGREDIENT-COUNT.
002790     IF RH-ING-COUNT NOT NUMERIC
002800         OR RH-ING-COUNT = ZERO
002810         OR RH-ING-COUNT > 10
002820         MOVE "N" TO W-VALID-RECIPE-SW
002830     END-IF.
002840 2130-EXIT.
002850     EXIT.
002860
002870*2140 - RECIPE NAME MUST NOT MATCH ONE ALREADY ACCEPTED THIS
002880*RUN, COMPARED CASE-INSENSITIVELY.
002890 2140-EDIT-DUPLICATE-NAME.
002900     MOVE RH-NAME TO W-DUP-NAME.
002910     INSPECT W-DUP-NAME CONVERTING
002920         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002930         TO "abcdefghijklmnopqrstuvwxyz".
002940     SET W-ACCEPTED-IDX TO 1.
002950     SEARCH W-ACCEPTED-NAME
002960         AT END
002970             CONTINUE
002980         WHEN W-ACCEPTED-NAME (W-ACCEPTED-IDX) = W-DUP-NAME
002990             MOVE "N" TO W-VALID-RECIPE-SW
003000     END-SEARCH.
003010 2140-EXIT.
003020     EXIT.
003030
003040*-----------------------------------------------------------
003050*3000 - BUILD THE WORKING RECIPE-TABLE-ENTRY FROM THE HEADER
003060*FIELDS AND ITS INGREDIENT LINES.  W-ING-LINES-TO-READ (THE
003070*RAW, UNBOUNDED COUNT) DRIVES HOW MANY LINES COME OFF THE
003080*FILE; RC-ING-COUNT (THE BOUNDED, TABLE-SAFE COUNT) DRIVES HOW
003090*MANY ARE ACTUALLY STORED.
003100*-----------------------------------------------------------
003110 3000-BUILD-RECIPE-ENTRY.
003120     MOVE RH-NAME TO RC-NAME.
003130     MOVE RH-NAME TO RC-NAME-LOWER.
003140     INSPECT RC-NAME-LOWER CONVERTING
003150         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003160         TO "abcdefghijklmnopqrstuvwxyz".
003170     MOVE RH-DESCRIPTION TO RC-DESCRIPTION.
003180     MOVE RH-PROCESS TO RC-PROCESS.
003190     IF RH-ING-COUNT NUMERIC
003200         MOVE RH-ING-COUNT TO W-ING-LINES-TO-READ
003210     ELSE
003220         MOVE ZERO TO W-ING-LINES-TO-READ
003230     END-IF.
003240     IF RECIPE-IS-VALID
003250         MOVE RH-ING-COUNT TO RC-ING-COUNT
003260     ELSE
003270         MOVE 1 TO RC-ING-COUNT
003280     END-IF.
003290     MOVE ZERO TO W-ING-READ-IDX.
003300     PERFORM 3100-READ-INGREDIENT-LINE
003310         THRU 3100-EXIT
003320         VARYING W-ING-READ-IDX FROM 1 BY 1
003330         UNTIL W-ING-READ-IDX > W-ING-LINES-TO-READ.
003340 3000-EXIT.
003350     EXIT.
003360
003370 3100-READ-INGREDIENT-LINE.
003380     READ RECIPE-FILE
003390         AT END
003400             MOVE "Y" TO W-RECIPE-IN-EOF-SW
003410     END-READ.
003420     IF NOT RECIPE-IN-AT-EOF
003430         IF RECIPE-IS-VALID AND W-ING-READ-IDX NOT > RC-ING-COUNT
003440             SET RC-ING-IDX TO W-ING-READ-IDX
003450             MOVE RI-NAME   TO IG-NAME (RC-ING-IDX)
003460             PERFORM 3150-CONVERT-INGREDIENT-UNIT
003470             MOVE W-CONVERT-AMOUNT-OUT TO IG-AMOUNT (RC-ING-IDX)
003480             MOVE W-CONVERT-UNIT-OUT   TO IG-UNIT (RC-ING-IDX)
003490         END-IF
003500     END-IF.
003510 3100-EXIT.
003520     EXIT.
003530
003540*-----------------------------------------------------------
003550*3150 - UNIT-CONVERTER.  SAME TABLE AND SCALING RULES AS
003560*GROCERY-REGISTER.COB PARA 3000 -- STORES THE INGREDIENT LINE
003570*IN STANDARD UNITS.  UNIT CODE IS FOLDED TO UPPERCASE FIRST
003580*SINCE THE COMPARE IS CASE-INSENSITIVE (HD#1698).
003590*-----------------------------------------------------------
003600 3150-CONVERT-INGREDIENT-UNIT.
003610     MOVE RI-AMOUNT TO W-CONVERT-AMOUNT-IN.
003620     MOVE RI-UNIT   TO W-CONVERT-UNIT-IN.
003630     INSPECT W-CONVERT-UNIT-IN CONVERTING
003640         "abcdefghijklmnopqrstuvwxyz"
003650         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003660     SET W-UNIT-IDX TO 1.
003670     SEARCH W-UNIT-TABLE-ENTRY
003680         AT END
003690             MOVE W-CONVERT-AMOUNT-IN TO W-CONVERT-AMOUNT-OUT
003700             MOVE W-CONVERT-UNIT-IN   TO W-CONVERT-UNIT-OUT
003710         WHEN W-UT-UNIT-FROM (W-UNIT-IDX) = W-CONVERT-UNIT-IN
003720             PERFORM 3160-APPLY-CONVERSION-FACTOR
003730     END-SEARCH.
003740 3150-EXIT.
003750     EXIT.
003760
003770*3160 - APPLY THE TABLE'S SCALE OPERATION TO ONE AMOUNT.
003780 3160-APPLY-CONVERSION-FACTOR.
003790     MOVE W-UT-UNIT-TO (W-UNIT-IDX) TO W-CONVERT-UNIT-OUT.
003800     IF W-UT-OP-IS-DIVIDE (W-UNIT-IDX)
003810         COMPUTE W-CONVERT-AMOUNT-OUT ROUNDED =
003820             W-CONVERT-AMOUNT-IN / W-UT-FACTOR (W-UNIT-IDX)
003830     ELSE
003840         IF W-UT-OP-IS-MULTIPLY (W-UNIT-IDX)
003850             COMPUTE W-CONVERT-AMOUNT-OUT =
003860                 W-CONVERT-AMOUNT-IN * W-UT-FACTOR (W-UNIT-IDX)
003870         ELSE
003880             MOVE W-CONVERT-AMOUNT-IN TO W-CONVERT-AMOUNT-OUT
003890         END-IF
003900     END-IF.
003910 3160-EXIT.
003920     EXIT.
003930
003940*-----------------------------------------------------------
003950*4000 - STAGE ONE ACCEPTED RECIPE TO RECIPE-WORK: ONE HEADER
003960*LINE FOLLOWED BY RC-ING-COUNT INGREDIENT LINES, SAME SHAPE AS
003970*RECIPE-IN.
003980*-----------------------------------------------------------
003990 4000-WRITE-RECIPE-WORK.
004000     MOVE SPACES TO REC-WORK-RECORD.
004010     MOVE RC-NAME        TO RWH-NAME.
004020     MOVE RC-DESCRIPTION TO RWH-DESCRIPTION.
004030     MOVE RC-PROCESS     TO RWH-PROCESS.
004040     MOVE RC-ING-COUNT   TO RWH-ING-COUNT.
004050     WRITE REC-WORK-RECORD.
004060     SET RC-ING-IDX TO 1.
004070     PERFORM 4100-WRITE-INGREDIENT-LINE
004080         THRU 4100-EXIT
004090         VARYING RC-ING-IDX FROM 1 BY 1
004100         UNTIL RC-ING-IDX > RC-ING-COUNT.
004110 4000-EXIT.
004120     EXIT.
004130
004140 4100-WRITE-INGREDIENT-LINE.
004150     MOVE SPACES TO REC-WORK-RECORD.
004160     MOVE IG-NAME (RC-ING-IDX)   TO RWI-NAME.
004170     MOVE IG-AMOUNT (RC-ING-IDX) TO RWI-AMOUNT.
004180     MOVE IG-UNIT (RC-ING-IDX)   TO RWI-UNIT.
004190     WRITE REC-WORK-RECORD.
004200 4100-EXIT.
004210     EXIT.
004220
004230*4500 - REMEMBER THIS NAME SO A LATER DUPLICATE IS CAUGHT.
004240 4500-ADD-NAME-TO-TABLE.
004250     IF W-ACCEPTED-NAME-COUNT < 50
004260         ADD 1 TO W-ACCEPTED-NAME-COUNT
004270         SET W-ACCEPTED-IDX TO W-ACCEPTED-NAME-COUNT
004280         MOVE W-DUP-NAME TO W-ACCEPTED-NAME (W-ACCEPTED-IDX)
004290     END-IF.
004300 4500-EXIT.
004310     EXIT.
004320
004330 2900-WRITE-REJECT-LINE.
004340     MOVE SPACES TO W-REPORT-LINE-AREA.
004350     STRING "RECPREG REJECT - " RH-NAME
004360             " RUN=" W-RUN-DATE-WORK
004370             DELIMITED BY SIZE INTO W-RL-TEXT
004380     END-STRING.
004390     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
004400     WRITE REPORT-OUT-RECORD.
004410 2900-EXIT.
004420     EXIT.
004430
004440 9000-CLOSE-FILES.
004450     CLOSE RECIPE-FILE.
004460     CLOSE REC-WORK-FILE.
004470     CLOSE REPORT-FILE.
004480 9000-EXIT.
004490     EXIT.
