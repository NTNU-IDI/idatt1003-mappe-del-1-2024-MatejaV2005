000100*SLGROCWK.CBL
000110*FILE-CONTROL ENTRY FOR THE GROC-WORK STAGING FILE.  HOLDS
000120*THE CURRENT MAIN-STORE LOTS BETWEEN BATCH STEPS, SORTED
000130*ASCENDING BY GL-NAME THEN GL-EXP-DATE (SEE GROCERY-REGISTER.
000140*COB PARA 5000-MERGE-INTO-INVENTORY).
000150*-----------------------------------------------------------
000160*1996-04-09  TB  ORIGINAL ENTRY (CR-0119)
000170*-----------------------------------------------------------
000180     SELECT GROC-WORK-FILE
000190         ASSIGN TO "GROC-WORK"
000200         ORGANIZATION IS LINE SEQUENTIAL.
