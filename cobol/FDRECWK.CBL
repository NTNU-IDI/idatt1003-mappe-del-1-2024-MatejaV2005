000100*FDRECWK.CBL
000110*FD FOR THE RECIPE-WORK STAGING FILE.  SAME HEADER/
000120*INGREDIENT-LINE SHAPE AS FDRECIN.CBL, PREFIXED RWH-/RWI-
000130*SO BOTH CAN BE COPIED INTO RECIPE-REGISTER.COB TOGETHER.
000140*-----------------------------------------------------------
000150*1997-02-21  TB  ORIGINAL LAYOUT (CR-0152)
000160*-----------------------------------------------------------
000170 FD  REC-WORK-FILE
000180     LABEL RECORDS ARE STANDARD.
000190 01  REC-WORK-RECORD                 PIC X(172).
000200
000210 01  REC-WORK-HEADER-LINE.
000220     05  RWH-NAME                    PIC X(30).
000230     05  RWH-DESCRIPTION              PIC X(60).
000240     05  RWH-PROCESS                  PIC X(80).
000250     05  RWH-ING-COUNT                PIC 9(2).
000260
000270 01  REC-WORK-INGREDIENT-LINE.
000280     05  RWI-NAME                    PIC X(20).
000290     05  RWI-AMOUNT                  PIC S9(7)V999.
000300     05  RWI-UNIT                    PIC X(03).
000310     05  FILLER                      PIC X(138).
