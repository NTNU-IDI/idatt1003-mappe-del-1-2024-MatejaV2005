000100*SLRPTOUT.CBL
000110*FILE-CONTROL ENTRY FOR THE PRINT FILE CARRYING ALL LISTINGS,
000120*VALUATIONS AND RECIPE REPORTS PRODUCED BY THE BATCH RUN.
000130*-----------------------------------------------------------
000140*1996-04-02  TB  ORIGINAL ENTRY (CR-0118)
000150*-----------------------------------------------------------
000160     SELECT REPORT-FILE
000170         ASSIGN TO "REPORT-OUT"
000180         ORGANIZATION IS LINE SEQUENTIAL.
