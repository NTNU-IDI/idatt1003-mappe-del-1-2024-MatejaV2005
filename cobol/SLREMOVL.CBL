000100*SLREMOVL.CBL
000110*FILE-CONTROL ENTRY FOR THE CONSUMPTION (REMOVAL) TRANSACTION
000120*INPUT FILE.
000130*-----------------------------------------------------------
000140*1996-05-19  TB  ORIGINAL ENTRY (CR-0122)
000150*-----------------------------------------------------------
000160     SELECT REMOVAL-FILE
000170         ASSIGN TO "REMOVAL-IN"
000180         ORGANIZATION IS LINE SEQUENTIAL.
