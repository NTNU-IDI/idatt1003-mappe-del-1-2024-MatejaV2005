000100*SLGROCIN.CBL
000110*FILE-CONTROL ENTRY FOR THE GROCERY TRANSACTION INPUT FILE.
000120*-----------------------------------------------------------
000130*1996-04-02  TB  ORIGINAL ENTRY (CR-0118)
000140*-----------------------------------------------------------
000150     SELECT GROCERY-FILE
000160         ASSIGN TO "GROCERY-IN"
000170         ORGANIZATION IS LINE SEQUENTIAL.
