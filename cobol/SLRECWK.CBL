000100*SLRECWK.CBL
000110*FILE-CONTROL ENTRY FOR THE RECIPE-WORK STAGING FILE.  HOLDS
000120*THE VALIDATED RECIPE BOOK BUILT BY RECIPE-REGISTER.COB FOR
000130*LATER USE BY RECIPE-REPORT.COB.
000140*-----------------------------------------------------------
000150*1997-02-21  TB  ORIGINAL ENTRY (CR-0152)
000160*-----------------------------------------------------------
000170     SELECT REC-WORK-FILE
000180         ASSIGN TO "RECIPE-WORK"
000190         ORGANIZATION IS LINE SEQUENTIAL.
