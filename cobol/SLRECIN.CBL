000100*SLRECIN.CBL
000110*FILE-CONTROL ENTRY FOR THE RECIPE-BOOK LOAD FILE.  ONE
000120*RECIPE OCCUPIES A HEADER LINE FOLLOWED BY RC-ING-COUNT
000130*INGREDIENT LINES (SEE FDRECIN.CBL).
000140*-----------------------------------------------------------
000150*1997-02-14  TB  ORIGINAL ENTRY (CR-0151)
000160*-----------------------------------------------------------
000170     SELECT RECIPE-FILE
000180         ASSIGN TO "RECIPE-IN"
000190         ORGANIZATION IS LINE SEQUENTIAL.
