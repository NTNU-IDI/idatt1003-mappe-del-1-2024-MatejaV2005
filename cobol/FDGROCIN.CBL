000100*FDGROCIN.CBL
000110*FD FOR THE GROCERY TRANSACTION INPUT FILE.  RECORD IS THE
000120*RAW REGISTRATION LINE, NAME AND UNIT AS ENTERED (NOT YET
000130*LOWER-CASED OR STANDARDIZED -- SEE GROCERY-REGISTER.COB).
000140*-----------------------------------------------------------
000150*1996-04-02  TB  ORIGINAL LAYOUT (CR-0118)
000160*-----------------------------------------------------------
000170 FD  GROCERY-FILE
000180     LABEL RECORDS ARE STANDARD.
000190 01  GROCERY-IN-RECORD.
000200     05  GI-NAME                     PIC X(20).
000210     05  GI-PRICE                    PIC S9(5)V99.
000220     05  GI-AMOUNT                   PIC S9(7)V999.
000230     05  GI-UNIT                     PIC X(03).
000240     05  GI-EXP-DATE                 PIC 9(8).
000250     05  FILLER                      PIC X(25).
