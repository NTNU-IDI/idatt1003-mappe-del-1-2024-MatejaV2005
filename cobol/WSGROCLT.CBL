000100*WSGROCLT.CBL
000110*WORKING-STORAGE LAYOUT FOR ONE GROCERY LOT AS HELD IN THE
000120*IN-MEMORY INVENTORY TABLE (GROC-WORK / EXPIRED-WORK ROWS).
000130*ONE LOT = ONE GROCERY NAME AT ONE EXPIRY DATE.  NAME IS
000140*ALWAYS STORED LOWER-CASE, AMOUNT/UNIT ALWAYS STANDARDIZED
000150*(SEE GROCERY-REGISTER.COB, PARA 3000/4000).
000160*-----------------------------------------------------------
000170*1996-04-02  TB  ORIGINAL LAYOUT (CR-0118)
000180*1998-11-20  KO  ADDED GL-EXP-CC/YY/MM/DD REDEFINES FOR
000190*                CENTURY-SAFE EXPIRY COMPARES (Y2K, CR-0240)
000200*2003-06-09  MD  ADDED GL-STATUS INDICATOR BYTE (HD#1190)
000210*-----------------------------------------------------------
000220 01  GROCERY-LOT-ENTRY.
000230     05  GL-NAME                     PIC X(20).
000240     05  GL-PRICE                    PIC S9(5)V99.
000250     05  GL-AMOUNT                   PIC S9(7)V999.
000260     05  GL-UNIT                     PIC X(03).
000270     05  GL-EXP-DATE                 PIC 9(8).
000280     05  GL-EXP-DATE-R REDEFINES
000290         GL-EXP-DATE.
000300         10  GL-EXP-CCYY             PIC 9(4).
000310         10  GL-EXP-MM               PIC 9(2).
000320         10  GL-EXP-DD               PIC 9(2).
000330     05  GL-STATUS                   PIC X(01).
000340         88  GL-LOT-IS-EXPIRED       VALUE "E".
000350         88  GL-LOT-IS-ACTIVE        VALUE "A".
000360     05  FILLER                      PIC X(10).
