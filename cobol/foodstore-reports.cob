000100*===============================================================
000110*IDENTIFICATION DIVISION.
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.    FOODRPT.
000140 AUTHOR.        T. BERG.
000150 INSTALLATION.  NORDFOOD DATA CENTER.
000160 DATE-WRITTEN.  JUNE 1996.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190*-----------------------------------------------------------
000200*CHANGE LOG
000210*-----------------------------------------------------------
000220*1996-06-18  TB  ORIGINAL PROGRAM.  PRINTS THE FULL INVENTORY
000230*                LISTING (CONTROL BREAK ON GROC-WORK) AND THE
000240*                MAIN-STORE VALUATION LINE (CR-0128).
000250*1996-09-05  TB  ALPHABETICAL LISTING ADDED AS A SEPARATE PASS
000260*                FOR THE MONTH-END AUDIT BINDER (CR-0133).
000270*1997-02-20  TB  BEST-BEFORE REPORT ADDED -- LISTS LOTS DUE TO
000280*                EXPIRE WITHIN THE COMING WEEK (CR-0148).
000290*1997-07-11  TB  EXPIRED-STORE LISTING AND EXPIRED VALUATION
000300*                LINE ADDED ONCE GROCERY-EXPIRE.COB BEGAN
000310*                STAGING EXPIRED-WORK (CR-0158).
000320*1998-11-20  KO  DATE ARITHMETIC FOR THE BEST-BEFORE WINDOW
000330*                ROUTED THROUGH WSDATE01 SO THE CENTURY WINDOW
000340*                FIX APPLIES HERE TOO (Y2K, CR-0240).
000350*2001-09-04  MD  NAMES ARE PRINTED IN UPPERCASE ON THE GROUP
000360*                HEADER LINE REGARDLESS OF HOW THEY WERE KEYED
000370*                (HD#0980).
000380*2003-06-09  MD  VALUATION LINES NOW SUM PRICE ONLY, NOT
000390*                PRICE TIMES AMOUNT, TO MATCH THE REVISED
000400*                STOCKROOM VALUATION POLICY (HD#1190).
000410*2009-01-20  MD  BEST-BEFORE WINDOW NOW COMPUTED FROM THE RUN
000420*                DATE AND A FIXED SEVEN-DAY LOOKAHEAD INSTEAD OF
000430*                AN OPERATOR-KEYED QUERY DATE (HD#1674).
000440*2009-02-10  MD  LINKAGE SECTION AND THE LK-RUN-DATE CALL
000450*                PARAMETER REMOVED -- THIS STEP NOW ACCEPTS THE
000460*                RUN DATE FROM THE SYSTEM CLOCK ITSELF AT
000470*                1000-OPEN-FILES, THE SAME AS EVERY OTHER STEP
000480*                OF THE BATCH (HD#1701).
000490*===============================================================
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  NORDFOOD-P4000.
000530 OBJECT-COMPUTER.  NORDFOOD-P4000.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS NUMERIC-CHAR IS "0" THRU "9".
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     COPY "SLGROCWK.CBL".
000610     COPY "SLEXPWK.CBL".
000620     COPY "SLRPTOUT.CBL".
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 COPY "FDGROCWK.CBL".
000670 COPY "FDEXPWK.CBL".
000680 COPY "FDRPTOUT.CBL".
000690
000700 WORKING-STORAGE SECTION.
000710*-----------------------------------------------------------
000720*RUN-DATE AND BEST-BEFORE QUERY-DATE WORK AREA.  THE QUERY
000730*DATE IS THE RUN DATE PLUS A FIXED SEVEN-DAY LOOKAHEAD
000740*WINDOW -- THE ORIGINAL INTERACTIVE PROGRAM LET A CLERK KEY
000750*IN ANY DATE AT THE "BEST BEFORE" PROMPT; THIS BATCH STEP HAS
000760*NO OPERATOR TO ASK, SO IT REPORTS "WHAT IS DUE TO EXPIRE IN
000770*THE NEXT WEEK" INSTEAD (HD#1674).
000780*-----------------------------------------------------------
000790 01  W-RUN-DATE-WORK                  PIC 9(8).
000800 01  W-RUN-DATE-BROKEN-OUT REDEFINES
000810     W-RUN-DATE-WORK.
000820     05  W-RUN-CCYY                   PIC 9(4).
000830     05  W-RUN-MM                     PIC 9(2).
000840     05  W-RUN-DD                     PIC 9(2).
000850
000860 01  W-QUERY-DATE-WORK                PIC 9(8).
000870 01  W-QUERY-DATE-BROKEN-OUT REDEFINES
000880     W-QUERY-DATE-WORK.
000890     05  W-QUERY-CCYY                 PIC 9(4).
000900     05  W-QUERY-MM                   PIC 9(2).
000910     05  W-QUERY-DD                   PIC 9(2).
000920
000930*-----------------------------------------------------------
000940*DATE-VALIDITY/MONTH-TABLE WORK AREA, REUSED HERE PURELY FOR
000950*ITS MONTH-LENGTH TABLE AND LEAP-YEAR ARITHMETIC -- SEE PARA
000960*6100-ADD-ONE-DAY-TO-QUERY BELOW.
000970*-----------------------------------------------------------
000980 COPY "WSDATE01.CBL".
000990
001000 77  W-BEST-BEFORE-WINDOW-DAYS        PIC 9(2) COMP VALUE 7.
001010
001020 01  W-END-OF-FILE-SWITCHES.
001030     05  W-GROC-WORK-EOF-SW           PIC X(01)  VALUE "N".
001040         88  GROC-WORK-AT-EOF                   VALUE "Y".
001050     05  W-EXP-WORK-EOF-SW            PIC X(01)  VALUE "N".
001060         88  EXP-WORK-AT-EOF                     VALUE "Y".
001070     05  FILLER                       PIC X(08).
001080
001090 01  W-GROUP-OPEN-SW                  PIC X(01)  VALUE "N".
001100     88  GROUP-IS-OPEN                           VALUE "Y".
001110
001120 01  W-SAVE-NAME                      PIC X(20).
001130
001140 77  W-INVENTORY-LOT-COUNT            PIC 9(5) COMP.
001150 77  W-INVENTORY-NAME-COUNT           PIC 9(5) COMP.
001160 77  W-ALPHA-LOT-COUNT                PIC 9(5) COMP.
001170 77  W-BEST-BEFORE-LOT-COUNT          PIC 9(5) COMP.
001180 77  W-EXPIRED-LOT-COUNT              PIC 9(5) COMP.
001190 77  W-EXPIRED-NAME-COUNT             PIC 9(5) COMP.
001200
001210 77  W-NAME-TRIM-LEN                  PIC 9(2) COMP.
001220*-----------------------------------------------------------
001230*NAME-TRIM TABLE -- THE SAME SCAN IDIOM GROCERY-REGISTER.COB
001240*PARA 2110 USES TO WALK A NAME ONE CHARACTER AT A TIME, HERE
001250*USED BY PARA 6300 TO FIND THE LAST NON-BLANK CHARACTER OF A
001260*GROCERY NAME BEFORE IT IS STRUNG INTO A BEST-BEFORE LINE.
001270*-----------------------------------------------------------
001280 01  W-NAME-TRIM-AREA                 PIC X(20).
001290 01  W-NAME-TRIM-TABLE REDEFINES
001300     W-NAME-TRIM-AREA.
001310     05  W-NAME-TRIM-CHAR OCCURS 20 TIMES
001320         INDEXED BY W-NAME-TRIM-IDX  PIC X(01).
001330
001340 01  W-MAIN-STORE-VALUE               PIC S9(7)V99.
001350 01  W-EXPIRED-STORE-VALUE            PIC S9(7)V99.
001360 01  W-DISPLAY-AMOUNT                 PIC S9(7)V99.
001370
001380*-----------------------------------------------------------
001390*REPORT-LINE LAYOUTS.  THE HEADER/COLUMN/DASH LINES ARE
001400*FIXED 132-COLUMN CONSTANTS MOVED STRAIGHT TO REPORT-OUT-
001410*RECORD; THE DETAIL AND FREE-TEXT LINES ARE BUILT IN
001420*W-REPORT-LINE-AREA THE SAME AS THE OTHER BATCH STEPS.
001430*-----------------------------------------------------------
001440 01  W-REPORT-LINE-AREA.
001450     05  W-RL-TEXT                    PIC X(80).
001460     05  FILLER                       PIC X(52).
001470
001480 01  W-GROUP-HEADER-LINE.
001490     05  W-GH-NAME-UPPER              PIC X(20).
001500     05  W-GH-COLON                   PIC X(01)  VALUE ":".
001510     05  FILLER                       PIC X(111).
001520
001530 01  W-COLUMN-HEADER-LINE.
001540     05  FILLER                       PIC X(50) VALUE
001550         "Name                 Amount            Expiry Date".
001560     05  FILLER                       PIC X(82) VALUE SPACES.
001570
001580 01  W-DASH-LINE-51.
001590     05  FILLER                       PIC X(51) VALUE ALL "-".
001600     05  FILLER                       PIC X(81) VALUE SPACES.
001610
001620 01  W-DETAIL-LINE.
001630     05  W-DL-NAME                    PIC X(20).
001640     05  FILLER                       PIC X(07) VALUE SPACES.
001650     05  W-DL-AMOUNT                  PIC Z(6)9.99.
001660     05  FILLER                       PIC X(01) VALUE SPACE.
001670     05  W-DL-UNIT                    PIC X(03).
001680     05  FILLER                       PIC X(02) VALUE SPACES.
001690     05  W-DL-EXP-DATE                PIC X(10).
001700     05  FILLER                       PIC X(79) VALUE SPACES.
001710
001720 01  W-BANNER-LINE.
001730     05  W-BANNER-TEXT                PIC X(40).
001740     05  FILLER                       PIC X(92) VALUE SPACES.
001750
001760 01  W-VALUATION-LINE.
001770     05  W-VL-LABEL                   PIC X(30).
001780     05  W-VL-AMOUNT                  PIC Z(7)9.99.
001790     05  W-VL-CURRENCY                PIC X(02) VALUE "kr".
001800     05  FILLER                       PIC X(90).
001810
001820 PROCEDURE DIVISION.
001830
001840 0000-MAIN-LOGIC.
001850     PERFORM 1000-OPEN-FILES.
001860     PERFORM 4000-PRINT-INVENTORY-LISTING.
001870     PERFORM 5000-PRINT-ALPHA-LISTING.
001880     PERFORM 6000-PRINT-BEST-BEFORE.
001890     PERFORM 7000-PRINT-VALUATIONS.
001900     PERFORM 8000-PRINT-EXPIRED-LISTING.
001910     PERFORM 9000-CLOSE-FILES.
001920     DISPLAY "FOODRPT - INVENTORY LOTS   " W-INVENTORY-LOT-COUNT.
001930     DISPLAY "FOODRPT - BEST-BEFORE  " W-BEST-BEFORE-LOT-COUNT.
001940     DISPLAY "FOODRPT - EXPIRED LOTS     " W-EXPIRED-LOT-COUNT.
001950     STOP RUN.
001960
001970*-----------------------------------------------------------
001980*1000 - OPEN THE PRINT FILE AND WORK OUT THE BEST-BEFORE
001990*QUERY DATE.  GROC-WORK AND EXPIRED-WORK ARE EACH OPENED
002000*AND CLOSED BY THE PARAGRAPH THAT NEEDS THEM, THE SAME AS
002010*1200-LOAD-PRIOR-INVENTORY DOES IN GROCERY-REGISTER.COB.
002020*-----------------------------------------------------------
002030 1000-OPEN-FILES.
002040     OPEN EXTEND REPORT-FILE.
002050     ACCEPT W-RUN-DATE-WORK FROM DATE YYYYMMDD.
002060     MOVE ZERO TO W-INVENTORY-LOT-COUNT.
002070     MOVE ZERO TO W-INVENTORY-NAME-COUNT.
002080     MOVE ZERO TO W-ALPHA-LOT-COUNT.
002090     MOVE ZERO TO W-BEST-BEFORE-LOT-COUNT.
002100     MOVE ZERO TO W-EXPIRED-LOT-COUNT.
002110     MOVE ZERO TO W-EXPIRED-NAME-COUNT.
002120     PERFORM 6100-COMPUTE-QUERY-DATE.
002130 1000-EXIT.
002140     EXIT.
002150
002160*-----------------------------------------------------------
002170*4000 - FULL INVENTORY LISTING.  ONE CONTROL-BREAK PASS OF
002180*GROC-WORK, A GROUP PER GROCERY NAME, LOTS PRINTED IN THE
002190*ORDER THEY APPEAR ON GROC-WORK -- WHICH IS ALREADY EXPIRY
002200*ORDER WITHIN A NAME (CR-0118).
002210*-----------------------------------------------------------
002220 4000-PRINT-INVENTORY-LISTING.
002230     MOVE "FULL INVENTORY LISTING" TO W-BANNER-TEXT.
002240     MOVE W-BANNER-LINE TO REPORT-OUT-RECORD.
002250     WRITE REPORT-OUT-RECORD.
002260     OPEN INPUT GROC-WORK-FILE.
002270     MOVE "N" TO W-GROC-WORK-EOF-SW.
002280     MOVE "N" TO W-GROUP-OPEN-SW.
002290     MOVE SPACES TO W-SAVE-NAME.
002300     PERFORM 4100-READ-GROC-LOT.
002310     PERFORM 4200-PROCESS-INVENTORY-LOT
002320         THRU 4200-EXIT
002330         UNTIL GROC-WORK-AT-EOF.
002340     IF GROUP-IS-OPEN
002350         PERFORM 4300-CLOSE-GROUP
002360     END-IF.
002370     CLOSE GROC-WORK-FILE.
002380 4000-EXIT.
002390     EXIT.
002400
002410 4100-READ-GROC-LOT.
002420     READ GROC-WORK-FILE
002430         AT END
002440             MOVE "Y" TO W-GROC-WORK-EOF-SW
002450     END-READ.
002460 4100-EXIT.
002470     EXIT.
002480
002490 4200-PROCESS-INVENTORY-LOT.
002500     IF GW-NAME NOT = W-SAVE-NAME
002510         IF GROUP-IS-OPEN
002520             PERFORM 4300-CLOSE-GROUP
002530         END-IF
002540         MOVE GW-NAME TO W-SAVE-NAME
002550         MOVE GW-NAME TO W-GH-NAME-UPPER
002560         INSPECT W-GH-NAME-UPPER CONVERTING
002570             "abcdefghijklmnopqrstuvwxyz"
002580             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002590         MOVE W-GROUP-HEADER-LINE TO REPORT-OUT-RECORD
002600         WRITE REPORT-OUT-RECORD
002610         MOVE W-COLUMN-HEADER-LINE TO REPORT-OUT-RECORD
002620         WRITE REPORT-OUT-RECORD
002630         MOVE W-DASH-LINE-51 TO REPORT-OUT-RECORD
002640         WRITE REPORT-OUT-RECORD
002650         MOVE "Y" TO W-GROUP-OPEN-SW
002660         ADD 1 TO W-INVENTORY-NAME-COUNT
002670     END-IF.
002680     PERFORM 4500-BUILD-AND-WRITE-DETAIL.
002690     ADD 1 TO W-INVENTORY-LOT-COUNT.
002700     PERFORM 4100-READ-GROC-LOT.
002710 4200-EXIT.
002720     EXIT.
002730
002740 4300-CLOSE-GROUP.
002750     MOVE W-DASH-LINE-51 TO REPORT-OUT-RECORD.
002760     WRITE REPORT-OUT-RECORD.
002770     MOVE "N" TO W-GROUP-OPEN-SW.
002780 4300-EXIT.
002790     EXIT.
002800
002810*-----------------------------------------------------------
002820*4500 - ONE DETAIL LINE: NAME, AMOUNT TO TWO DECIMALS, UNIT
002830*AND EXPIRY DATE IN DD-MM-YYYY FORM.
002840*-----------------------------------------------------------
002850 4500-BUILD-AND-WRITE-DETAIL.
002860     MOVE GW-NAME TO W-DL-NAME.
002870     COMPUTE W-DISPLAY-AMOUNT ROUNDED = GW-AMOUNT.
002880     MOVE W-DISPLAY-AMOUNT TO W-DL-AMOUNT.
002890     MOVE GW-UNIT TO W-DL-UNIT.
002900     MOVE GW-EXP-DATE TO DTV-DATE-TO-CHECK.
002910     PERFORM 4600-FORMAT-DATE-DD-MM-YYYY.
002920     MOVE W-DETAIL-LINE TO REPORT-OUT-RECORD.
002930     WRITE REPORT-OUT-RECORD.
002940 4500-EXIT.
002950     EXIT.
002960
002970*-----------------------------------------------------------
002980*4600 - BUILD A DD-MM-YYYY DISPLAY DATE FROM DTV-DATE-TO-CHECK
002990*(CCYYMMDD).  SHARED BY THE INVENTORY, ALPHA, BEST-BEFORE AND
003000*EXPIRED-LISTING DETAIL LINES.
003010*-----------------------------------------------------------
003020 4600-FORMAT-DATE-DD-MM-YYYY.
003030     MOVE SPACES TO W-DL-EXP-DATE.
003040     STRING DTV-CHECK-DD "-" DTV-CHECK-MM "-" DTV-CHECK-CCYY
003050             DELIMITED BY SIZE INTO W-DL-EXP-DATE
003060     END-STRING.
003070 4600-EXIT.
003080     EXIT.
003090
003100*-----------------------------------------------------------
003110*5000 - ALPHABETICAL LISTING.  GROC-WORK IS ALREADY CARRIED
003120*IN ASCENDING NAME-THEN-EXPIRY ORDER BY GROCERY-REGISTER.COB
003130*PARA 5000-MERGE-INTO-INVENTORY, SO THIS SECOND INDEPENDENT
003140*PASS PRODUCES THE SAME GROUP/DETAIL LINES AS PARA 4000 ABOVE
003150*-- THE MONTH-END AUDIT BINDER WANTS THE TWO AS SEPARATE,
003160*SEPARATELY HEADED SECTIONS OF THE SAME PRINT FILE (CR-0133).
003170*-----------------------------------------------------------
003180 5000-PRINT-ALPHA-LISTING.
003190     MOVE "ALPHABETICAL LISTING OF NAMES" TO W-BANNER-TEXT.
003200     MOVE W-BANNER-LINE TO REPORT-OUT-RECORD.
003210     WRITE REPORT-OUT-RECORD.
003220     OPEN INPUT GROC-WORK-FILE.
003230     MOVE "N" TO W-GROC-WORK-EOF-SW.
003240     MOVE "N" TO W-GROUP-OPEN-SW.
003250     MOVE SPACES TO W-SAVE-NAME.
003260     PERFORM 4100-READ-GROC-LOT.
003270     PERFORM 5200-PROCESS-ALPHA-LOT
003280         THRU 5200-EXIT
003290         UNTIL GROC-WORK-AT-EOF.
003300     IF GROUP-IS-OPEN
003310         PERFORM 4300-CLOSE-GROUP
003320     END-IF.
003330     CLOSE GROC-WORK-FILE.
003340 5000-EXIT.
003350     EXIT.
003360
003370 5200-PROCESS-ALPHA-LOT.
003380     IF GW-NAME NOT = W-SAVE-NAME
003390         IF GROUP-IS-OPEN
003400             PERFORM 4300-CLOSE-GROUP
003410         END-IF
003420         MOVE GW-NAME TO W-SAVE-NAME
003430         MOVE GW-NAME TO W-GH-NAME-UPPER
003440         INSPECT W-GH-NAME-UPPER CONVERTING
003450             "abcdefghijklmnopqrstuvwxyz"
003460             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003470         MOVE W-GROUP-HEADER-LINE TO REPORT-OUT-RECORD
003480         WRITE REPORT-OUT-RECORD
003490         MOVE W-COLUMN-HEADER-LINE TO REPORT-OUT-RECORD
003500         WRITE REPORT-OUT-RECORD
003510         MOVE W-DASH-LINE-51 TO REPORT-OUT-RECORD
003520         WRITE REPORT-OUT-RECORD
003530     END-IF.
003540     MOVE "Y" TO W-GROUP-OPEN-SW.
003550     PERFORM 4500-BUILD-AND-WRITE-DETAIL.
003560     ADD 1 TO W-ALPHA-LOT-COUNT.
003570     PERFORM 4100-READ-GROC-LOT.
003580 5200-EXIT.
003590     EXIT.
003600
003610*-----------------------------------------------------------
003620*6000 - BEST-BEFORE REPORT.  LISTS EVERY LOT WHOSE EXPIRY
003630*DATE FALLS STRICTLY BEFORE THE QUERY DATE (RUN DATE PLUS
003640*THE LOOKAHEAD WINDOW), ONE LINE PER LOT (CR-0148).
003650*-----------------------------------------------------------
003660 6000-PRINT-BEST-BEFORE.
003670     MOVE "BEST-BEFORE REPORT" TO W-BANNER-TEXT.
003680     MOVE W-BANNER-LINE TO REPORT-OUT-RECORD.
003690     WRITE REPORT-OUT-RECORD.
003700     OPEN INPUT GROC-WORK-FILE.
003710     MOVE "N" TO W-GROC-WORK-EOF-SW.
003720     PERFORM 4100-READ-GROC-LOT.
003730     PERFORM 6200-TEST-ONE-LOT-BEST-BEFORE
003740         THRU 6200-EXIT
003750         UNTIL GROC-WORK-AT-EOF.
003760     CLOSE GROC-WORK-FILE.
003770 6000-EXIT.
003780     EXIT.
003790
003800*-----------------------------------------------------------
003810*6100 - COMPUTE THE QUERY DATE (RUN DATE PLUS THE WINDOW),
003820*ONE CALENDAR DAY AT A TIME SO MONTH AND YEAR ROLLOVER ARE
003830*HANDLED THE SAME SAFE WAY AS 8100-CHECK-DATE-VALIDITY
003840*HANDLES THEM ELSEWHERE IN THIS SYSTEM.
003850*-----------------------------------------------------------
003860 6100-COMPUTE-QUERY-DATE.
003870     MOVE W-RUN-DATE-WORK TO W-QUERY-DATE-WORK.
003880     PERFORM 6110-ADD-ONE-DAY-TO-QUERY
003890         THRU 6110-EXIT
003900         W-BEST-BEFORE-WINDOW-DAYS TIMES.
003910 6100-EXIT.
003920     EXIT.
003930
003940 6110-ADD-ONE-DAY-TO-QUERY.
003950     MOVE W-QUERY-DATE-WORK TO DTV-DATE-TO-CHECK.
003960     ADD 1 TO DTV-CHECK-DD.
003970     SET DTV-MONTH-IDX TO DTV-CHECK-MM.
003980     MOVE DTV-TABLE-MONTH-DAYS (DTV-MONTH-IDX)
003990         TO DTV-DAYS-IN-MONTH.
004000     IF DTV-CHECK-MM = 02
004010         DIVIDE DTV-CHECK-CCYY BY 4
004020             GIVING DTV-LEAP-YEAR-DUMMY-QUO
004030             REMAINDER DTV-LEAP-YEAR-REMAINDER
004040         IF DTV-LEAP-YEAR-REMAINDER = ZERO
004050             MOVE 29 TO DTV-DAYS-IN-MONTH
004060         END-IF
004070     END-IF.
004080     IF DTV-CHECK-DD > DTV-DAYS-IN-MONTH
004090         MOVE 1 TO DTV-CHECK-DD
004100         ADD 1 TO DTV-CHECK-MM
004110         IF DTV-CHECK-MM > 12
004120             MOVE 1 TO DTV-CHECK-MM
004130             ADD 1 TO DTV-CHECK-CCYY
004140         END-IF
004150     END-IF.
004160     MOVE DTV-DATE-TO-CHECK TO W-QUERY-DATE-WORK.
004170 6110-EXIT.
004180     EXIT.
004190
004200*-----------------------------------------------------------
004210*6200 - ONE LOT AGAINST THE QUERY DATE.  "NAME, PRICE KR,
004220*AMOUNT UNIT, DD-MM-YYYY" FORM, BUILT WITH STRING BECAUSE
004230*THE NAME FIELD IS TRIMMED OF ITS TRAILING BLANKS HERE.
004240*-----------------------------------------------------------
004250 6200-TEST-ONE-LOT-BEST-BEFORE.
004260     IF GW-EXP-DATE < W-QUERY-DATE-WORK
004270         PERFORM 6300-WRITE-BEST-BEFORE-LINE
004280         ADD 1 TO W-BEST-BEFORE-LOT-COUNT
004290     END-IF.
004300     PERFORM 4100-READ-GROC-LOT.
004310 6200-EXIT.
004320     EXIT.
004330
004340 6300-WRITE-BEST-BEFORE-LINE.
004350     MOVE GW-NAME TO W-NAME-TRIM-AREA.
004360     PERFORM 6310-FIND-NAME-TRIM-LEN.
004370     COMPUTE W-DISPLAY-AMOUNT ROUNDED = GW-PRICE.
004380     MOVE GW-EXP-DATE TO DTV-DATE-TO-CHECK.
004390     MOVE SPACES TO W-REPORT-LINE-AREA.
004400     STRING GW-NAME (1:W-NAME-TRIM-LEN) ", "
004410             W-DISPLAY-AMOUNT "kr, " GW-AMOUNT " " GW-UNIT ", "
004420             DTV-CHECK-DD "-" DTV-CHECK-MM "-" DTV-CHECK-CCYY
004430             DELIMITED BY SIZE INTO W-RL-TEXT
004440     END-STRING.
004450     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
004460     WRITE REPORT-OUT-RECORD.
004470 6300-EXIT.
004480     EXIT.
004490
004500*-----------------------------------------------------------
004510*6310 - WALK W-NAME-TRIM-TABLE BACKWARD FROM POSITION 20 TO
004520*FIND THE LAST NON-BLANK CHARACTER OF THE GROCERY NAME, SO
004530*THE NAME PRINTS WITHOUT ITS TRAILING PAD ON THE COMMA-
004540*SEPARATED BEST-BEFORE LINE.
004550*-----------------------------------------------------------
004560 6310-FIND-NAME-TRIM-LEN.
004570     MOVE 1 TO W-NAME-TRIM-LEN.
004580     SET W-NAME-TRIM-IDX TO 20.
004590 6312-BACK-UP-ONE-CHAR.
004600     IF W-NAME-TRIM-CHAR (W-NAME-TRIM-IDX) NOT = SPACE
004610         MOVE W-NAME-TRIM-IDX TO W-NAME-TRIM-LEN
004620         GO TO 6310-EXIT
004630     END-IF.
004640     IF W-NAME-TRIM-IDX = 1
004650         GO TO 6310-EXIT
004660     END-IF.
004670     SET W-NAME-TRIM-IDX DOWN BY 1.
004680     GO TO 6312-BACK-UP-ONE-CHAR.
004690 6310-EXIT.
004700     EXIT.
004710
004720*-----------------------------------------------------------
004730*7000 - VALUATION LINES.  MAIN-STORE VALUE IS THE SUM OF
004740*GW-PRICE OVER EVERY LOT ON GROC-WORK; EXPIRED-STORE VALUE
004750*IS THE SAME SUM OVER EXPIRED-WORK.  NEITHER IS MULTIPLIED
004760*BY THE LOT AMOUNT (HD#1190).
004770*-----------------------------------------------------------
004780 7000-PRINT-VALUATIONS.
004790     MOVE ZERO TO W-MAIN-STORE-VALUE.
004800     OPEN INPUT GROC-WORK-FILE.
004810     MOVE "N" TO W-GROC-WORK-EOF-SW.
004820     PERFORM 4100-READ-GROC-LOT.
004830     PERFORM 7100-ADD-MAIN-STORE-PRICE
004840         THRU 7100-EXIT
004850         UNTIL GROC-WORK-AT-EOF.
004860     CLOSE GROC-WORK-FILE.
004870     MOVE ZERO TO W-EXPIRED-STORE-VALUE.
004880     OPEN INPUT EXP-WORK-FILE.
004890     MOVE "N" TO W-EXP-WORK-EOF-SW.
004900     PERFORM 7200-READ-EXP-LOT.
004910     PERFORM 7300-ADD-EXPIRED-STORE-PRICE
004920         THRU 7300-EXIT
004930         UNTIL EXP-WORK-AT-EOF.
004940     CLOSE EXP-WORK-FILE.
004950     MOVE "Total value of groceries: " TO W-VL-LABEL.
004960     MOVE W-MAIN-STORE-VALUE TO W-VL-AMOUNT.
004970     MOVE W-VALUATION-LINE TO REPORT-OUT-RECORD.
004980     WRITE REPORT-OUT-RECORD.
004990     MOVE "Total value of expired groceries: " TO W-VL-LABEL.
005000     MOVE W-EXPIRED-STORE-VALUE TO W-VL-AMOUNT.
005010     MOVE W-VALUATION-LINE TO REPORT-OUT-RECORD.
005020     WRITE REPORT-OUT-RECORD.
005030 7000-EXIT.
005040     EXIT.
005050
005060 7100-ADD-MAIN-STORE-PRICE.
005070     ADD GW-PRICE TO W-MAIN-STORE-VALUE.
005080     PERFORM 4100-READ-GROC-LOT.
005090 7100-EXIT.
005100     EXIT.
005110
005120 7200-READ-EXP-LOT.
005130     READ EXP-WORK-FILE
005140         AT END
005150             MOVE "Y" TO W-EXP-WORK-EOF-SW
005160     END-READ.
005170 7200-EXIT.
005180     EXIT.
005190
005200 7300-ADD-EXPIRED-STORE-PRICE.
005210     ADD EW-PRICE TO W-EXPIRED-STORE-VALUE.
005220     PERFORM 7200-READ-EXP-LOT.
005230 7300-EXIT.
005240     EXIT.
005250
005260*-----------------------------------------------------------
005270*8000 - EXPIRED-STORE LISTING.  SAME CONTROL-BREAK LAYOUT AS
005280*PARA 4000 ABOVE, READING EXPIRED-WORK (EW- FIELDS) IN PLACE
005290*OF GROC-WORK (CR-0158).
005300*-----------------------------------------------------------
005310 8000-PRINT-EXPIRED-LISTING.
005320     MOVE "EXPIRED INVENTORY LISTING" TO W-BANNER-TEXT.
005330     MOVE W-BANNER-LINE TO REPORT-OUT-RECORD.
005340     WRITE REPORT-OUT-RECORD.
005350     OPEN INPUT EXP-WORK-FILE.
005360     MOVE "N" TO W-EXP-WORK-EOF-SW.
005370     MOVE "N" TO W-GROUP-OPEN-SW.
005380     MOVE SPACES TO W-SAVE-NAME.
005390     PERFORM 7200-READ-EXP-LOT.
005400     PERFORM 8200-PROCESS-EXPIRED-LOT
005410         THRU 8200-EXIT
005420         UNTIL EXP-WORK-AT-EOF.
005430     IF GROUP-IS-OPEN
005440         PERFORM 4300-CLOSE-GROUP
005450     END-IF.
005460     CLOSE EXP-WORK-FILE.
005470 8000-EXIT.
005480     EXIT.
005490
005500 8200-PROCESS-EXPIRED-LOT.
005510     IF EW-NAME NOT = W-SAVE-NAME
005520         IF GROUP-IS-OPEN
005530             PERFORM 4300-CLOSE-GROUP
005540         END-IF
005550         MOVE EW-NAME TO W-SAVE-NAME
005560         MOVE EW-NAME TO W-GH-NAME-UPPER
005570         INSPECT W-GH-NAME-UPPER CONVERTING
005580             "abcdefghijklmnopqrstuvwxyz"
005590             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005600         MOVE W-GROUP-HEADER-LINE TO REPORT-OUT-RECORD
005610         WRITE REPORT-OUT-RECORD
005620         MOVE W-COLUMN-HEADER-LINE TO REPORT-OUT-RECORD
005630         WRITE REPORT-OUT-RECORD
005640         MOVE W-DASH-LINE-51 TO REPORT-OUT-RECORD
005650         WRITE REPORT-OUT-RECORD
005660         MOVE "Y" TO W-GROUP-OPEN-SW
005670         ADD 1 TO W-EXPIRED-NAME-COUNT
005680     END-IF.
005690     PERFORM 8500-BUILD-AND-WRITE-EXP-DETAIL.
005700     ADD 1 TO W-EXPIRED-LOT-COUNT.
005710     PERFORM 7200-READ-EXP-LOT.
005720 8200-EXIT.
005730     EXIT.
005740
005750 8500-BUILD-AND-WRITE-EXP-DETAIL.
005760     MOVE EW-NAME TO W-DL-NAME.
005770     COMPUTE W-DISPLAY-AMOUNT ROUNDED = EW-AMOUNT.
005780     MOVE W-DISPLAY-AMOUNT TO W-DL-AMOUNT.
005790     MOVE EW-UNIT TO W-DL-UNIT.
005800     MOVE EW-EXP-DATE TO DTV-DATE-TO-CHECK.
005810     PERFORM 4600-FORMAT-DATE-DD-MM-YYYY.
005820     MOVE W-DETAIL-LINE TO REPORT-OUT-RECORD.
005830     WRITE REPORT-OUT-RECORD.
005840 8500-EXIT.
005850     EXIT.
005860
005870 9000-CLOSE-FILES.
005880     CLOSE REPORT-FILE.
005890 9000-EXIT.
005900     EXIT.
