000100*===============================================================
000110*IDENTIFICATION DIVISION.
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.    GROCREM.
000140 AUTHOR.        T. BERG.
000150 INSTALLATION.  NORDFOOD DATA CENTER.
000160 DATE-WRITTEN.  MAY 1996.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190*-----------------------------------------------------------
000200*CHANGE LOG
000210*-----------------------------------------------------------
000220*1996-05-19  TB  ORIGINAL PROGRAM.  READS REMOVAL-IN, VALIDATES
000230*                EACH CONSUMPTION TRANSACTION AND DEPLETES
000240*                GROC-WORK LOTS OLDEST-EXPIRY-FIRST (CR-0122).
000250*1996-07-02  TB  UNIT-COMPATIBILITY CHECK ADDED -- A REMOVAL
000260*                WHOSE STANDARD UNIT DOES NOT MATCH THE STORED
000270*                LOT'S UNIT IS NOW REJECTED (CR-0126).
000280*1997-01-14  TB  "YOU ARE OUT OF" MESSAGE ADDED TO REPORT-OUT
000290*                WHEN THE LAST LOT OF A GROCERY IS CONSUMED
000300*                (CR-0140).
000310*1998-11-20  KO  DATE/RUN-DATE HANDLING REVIEWED FOR THE CENTURY
000320*                WINDOW PROBLEM; THE RUN DATE IS ONLY USED HERE
000330*                TO TAG REJECT LINES (Y2K, CR-0240).
000340*2001-09-04  MD  A REMOVAL NAMING A GROCERY NOT CURRENTLY IN
000350*                STOCK IS NOW REJECTED INSTEAD OF BEING SILENTLY
000360*                IGNORED (HD#0980).
000370*2003-06-09  MD  LOT BUFFER RAISED FROM 12 TO 30 ENTRIES -- THE
000380*                OLD LIMIT WAS TOO SMALL FOR GROCERIES BOUGHT IN
000390*                MANY SMALL LOTS (HD#1190).
000400*2009-01-20  MD  REJECT LINES NOW CARRY THE RUN DATE, ACCEPTED
000410*                FROM THE SYSTEM CLOCK, SO EXCEPTION LINES CAN BE
000420*                MATCHED BACK TO A BATCH CYCLE (HD#1674).
000430*2009-02-03  MD  UNIT CODE FOLDED TO UPPERCASE BEFORE THE TABLE
000440*                SEARCH IN 2120-EDIT-UNIT AND AGAIN IN
000450*                4000-CONVERT-TO-STANDARD-UNIT -- A LOWERCASE
000460*                UNIT ON THE REMOVAL CARD WAS BEING REJECTED
000470*                INSTEAD OF CONVERTED (HD#1698).
000480*2009-02-10  MD  LINKAGE SECTION AND THE LK-RUN-DATE CALL
000490*                PARAMETER REMOVED -- THIS STEP NOW ACCEPTS THE
000500*                RUN DATE FROM THE SYSTEM CLOCK ITSELF AT
000510*                1000-OPEN-FILES, THE SAME AS EVERY OTHER STEP
000520*                OF THE BATCH (HD#1701).
000530*===============================================================
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  NORDFOOD-P4000.
000570 OBJECT-COMPUTER.  NORDFOOD-P4000.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     COPY "SLREMOVL.CBL".
000640     COPY "SLGROCWK.CBL".
000650     SELECT GROC-REMOVE-TEMP-FILE
000660         ASSIGN TO "GROC-REM-TEMP"
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680     COPY "SLRPTOUT.CBL".
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 COPY "FDREMOVL.CBL".
000730 COPY "FDGROCWK.CBL".
000740
000750 FD  GROC-REMOVE-TEMP-FILE
000760     LABEL RECORDS ARE STANDARD.
000770 01  GROC-REMOVE-TEMP-RECORD.
000780     05  GT-NAME                      PIC X(20).
000790     05  GT-PRICE                     PIC S9(5)V99.
000800     05  GT-AMOUNT                    PIC S9(7)V999.
000810     05  GT-UNIT                      PIC X(03).
000820     05  GT-EXP-DATE                  PIC 9(8).
000830     05  FILLER                       PIC X(10).
000840
000850 COPY "FDRPTOUT.CBL".
000860
000870 WORKING-STORAGE SECTION.
000880*-----------------------------------------------------------
000890*RUN-DATE WORK AREA -- ACCEPTED FROM THE SYSTEM CLOCK AT
000900*1000-OPEN-FILES BELOW, FOR TAGGING REJECT LINES (HD#1701).
000910*-----------------------------------------------------------
000920 01  W-RUN-DATE-WORK                   PIC 9(8).
000930 01  W-RUN-DATE-BROKEN-OUT REDEFINES
000940     W-RUN-DATE-WORK.
000950     05  W-RUN-CCYY                    PIC 9(4).
000960     05  W-RUN-MM                      PIC 9(2).
000970     05  W-RUN-DD                      PIC 9(2).
000980
000990 01  W-END-OF-FILE-SWITCHES.
001000     05  W-REMOVAL-IN-EOF-SW           PIC X(01)  VALUE "N".
001010         88  REMOVAL-IN-AT-EOF                   VALUE "Y".
001020     05  W-GROC-WORK-EOF-SW            PIC X(01)  VALUE "N".
001030         88  GROC-WORK-AT-EOF                    VALUE "Y".
001040     05  W-GROC-TEMP-EOF-SW            PIC X(01)  VALUE "N".
001050         88  GROC-TEMP-AT-EOF                     VALUE "Y".
001060     05  FILLER                        PIC X(07).
001070
001080 01  W-COUNTERS.
001090     05  W-REMOVAL-READ-COUNT          PIC 9(5) COMP.
001100     05  W-REMOVAL-ACCEPTED-COUNT      PIC 9(5) COMP.
001110     05  W-REMOVAL-REJECTED-COUNT      PIC 9(5) COMP.
001120     05  FILLER                        PIC X(06).
001130
001140 01  W-VALID-REMOVAL-SW                PIC X(01)  VALUE "Y".
001150     88  REMOVAL-IS-VALID                        VALUE "Y".
001160     88  REMOVAL-IS-INVALID                       VALUE "N".
001170
001180 01  W-MATCH-FOUND-SW                  PIC X(01)  VALUE "N".
001190 01  W-GROUP-ALREADY-FLUSHED-SW        PIC X(01)  VALUE "N".
001200
001210 01  W-REMOVE-NAME-LOWER               PIC X(20).
001220
001230*-----------------------------------------------------------
001240*UNIT-CONVERTER WORK AREA.  SAME TABLE AND SCALING RULES AS
001250*GROCERY-REGISTER.COB PARA 3000 -- THE STANDARD UNIT OF THE
001260*TRANSACTION MUST BE COMPARED AGAINST THE STORED LOT'S UNIT
001270*BEFORE ANY LOT IS TOUCHED.
001280*-----------------------------------------------------------
001290 01  W-CONVERT-AREA.
001300     05  W-CONVERT-AMOUNT-IN           PIC S9(7)V999.
001310     05  W-CONVERT-AMOUNT-OUT          PIC S9(7)V999.
001320     05  W-CONVERT-UNIT-IN             PIC X(03).
001330     05  W-CONVERT-UNIT-OUT            PIC X(03).
001340
001350 01  W-UNIT-TABLE-AREA.
001360     05  FILLER PIC X(11) VALUE "ML L  D1000".
001370     05  FILLER PIC X(11) VALUE "DL L  D0010".
001380     05  FILLER PIC X(11) VALUE "KG G  M1000".
001390     05  FILLER PIC X(11) VALUE "G  G  N0000".
001400     05  FILLER PIC X(11) VALUE "L  L  N0000".
001410     05  FILLER PIC X(11) VALUE "STKSTKN0000".
001420 01  W-UNIT-TABLE REDEFINES W-UNIT-TABLE-AREA.
001430     05  W-UNIT-TABLE-ENTRY OCCURS 6 TIMES
001440         INDEXED BY W-UNIT-IDX.
001450         10  W-UT-UNIT-FROM            PIC X(03).
001460         10  W-UT-UNIT-TO              PIC X(03).
001470         10  W-UT-OPERATION            PIC X(01).
001480             88  W-UT-OP-IS-DIVIDE     VALUE "D".
001490             88  W-UT-OP-IS-MULTIPLY   VALUE "M".
001500             88  W-UT-OP-IS-NONE       VALUE "N".
001510         10  W-UT-FACTOR               PIC 9(04).
001520
001530*-----------------------------------------------------------
001540*LOT BUFFER -- HOLDS, IN FILE ORDER (ASCENDING EXPIRY DATE),
001550*EVERY GROC-WORK LOT BELONGING TO THE GROCERY NAMED ON THE
001560*CURRENT REMOVAL TRANSACTION.  THE WHOLE GROUP IS CONTIGUOUS
001570*BECAUSE GROCERY-REGISTER AND GROCERY-EXPIRE BOTH KEEP
001580*GROC-WORK SORTED NAME-THEN-EXPIRY (HD#1190).
001590*-----------------------------------------------------------
001600 01  W-LOT-BUFFER-AREA.
001610     05  W-LOT-BUFFER-ENTRY OCCURS 30 TIMES
001620         INDEXED BY W-LOT-IDX.
001630         10  W-LOT-PRICE               PIC S9(5)V99.
001640         10  W-LOT-AMOUNT              PIC S9(7)V999.
001650         10  W-LOT-UNIT                PIC X(03).
001660         10  W-LOT-EXP-DATE            PIC 9(8).
001670     05  FILLER                        PIC X(10).
001680 01  W-LOT-BUFFER-COUNT                PIC 9(2) COMP.
001690 01  W-LOTS-REMAINING-COUNT            PIC 9(2) COMP.
001700
001710 01  W-TOTAL-ON-HAND                   PIC S9(7)V999.
001720 01  W-REMAINING-TO-REMOVE             PIC S9(7)V999.
001730
001740*-----------------------------------------------------------
001750*"YOU ARE OUT OF" MESSAGE WORK AREA.
001760*-----------------------------------------------------------
001770 01  W-STOCK-MSG-AREA.
001780     05  W-STOCK-MSG-NAME              PIC X(20).
001790     05  FILLER                        PIC X(10).
001800 01  W-STOCK-MSG-COMBINED REDEFINES
001810     W-STOCK-MSG-AREA.
001820     05  W-STOCK-MSG-WHOLE             PIC X(30).
001830
001840 01  W-REPORT-LINE-AREA.
001850     05  W-RL-TEXT                     PIC X(80).
001860     05  FILLER                        PIC X(52).
001870
001880 PROCEDURE DIVISION.
001890
001900 0000-MAIN-LOGIC.
001910     PERFORM 1000-OPEN-FILES.
001920     PERFORM 2000-EDIT-AND-APPLY-REMOVAL
001930         THRU 2000-EXIT
001940         UNTIL REMOVAL-IN-AT-EOF.
001950     PERFORM 9000-CLOSE-FILES.
001960     DISPLAY "GROCREM - READ     " W-REMOVAL-READ-COUNT.
001970     DISPLAY "GROCREM - ACCEPTED " W-REMOVAL-ACCEPTED-COUNT.
001980     DISPLAY "GROCREM - REJECTED " W-REMOVAL-REJECTED-COUNT.
001990     STOP RUN.
002000
002010*-----------------------------------------------------------
002020*1000 - OPEN ALL FILES FOR THIS STEP.
002030*-----------------------------------------------------------
002040 1000-OPEN-FILES.
002050     OPEN INPUT  REMOVAL-FILE.
002060     OPEN EXTEND REPORT-FILE.
002070     ACCEPT W-RUN-DATE-WORK FROM DATE YYYYMMDD.
002080     MOVE ZERO TO W-REMOVAL-READ-COUNT.
002090     MOVE ZERO TO W-REMOVAL-ACCEPTED-COUNT.
002100     MOVE ZERO TO W-REMOVAL-REJECTED-COUNT.
002110     PERFORM 1100-READ-REMOVAL-IN.
002120 1000-EXIT.
002130     EXIT.
002140
002150 1100-READ-REMOVAL-IN.
002160     READ REMOVAL-FILE
002170         AT END
002180             MOVE "Y" TO W-REMOVAL-IN-EOF-SW
002190         NOT AT END
002200             ADD 1 TO W-REMOVAL-READ-COUNT
002210     END-READ.
002220 1100-EXIT.
002230     EXIT.
002240
002250*-----------------------------------------------------------
002260*2000 - EDIT ONE CONSUMPTION TRANSACTION AND, IF IT PASSES THE
002270*STATIC CHECKS, PERFORM A FEFO DEPLETION PASS AGAINST GROC-WORK.
002280*-----------------------------------------------------------
002290 2000-EDIT-AND-APPLY-REMOVAL.
002300     MOVE "Y" TO W-VALID-REMOVAL-SW.
002310     PERFORM 2100-EDIT-NAME.
002320     IF REMOVAL-IS-VALID
002330         PERFORM 2110-EDIT-AMOUNT
002340     END-IF.
002350     IF REMOVAL-IS-VALID
002360         PERFORM 2120-EDIT-UNIT
002370     END-IF.
002380     IF REMOVAL-IS-VALID
002390         PERFORM 3000-DEPLETE-LOTS-FEFO
002400     ELSE
002410         PERFORM 2900-WRITE-REJECT-LINE
002420         ADD 1 TO W-REMOVAL-REJECTED-COUNT
002430     END-IF.
002440     PERFORM 1100-READ-REMOVAL-IN.
002450 2000-EXIT.
002460     EXIT.
002470
002480*2100 - NAME MUST BE PRESENT.
002490 2100-EDIT-NAME.
002500     IF RM-NAME = SPACES
002510         MOVE "N" TO W-VALID-REMOVAL-SW
002520     END-IF.
002530 2100-EXIT.
002540     EXIT.
002550
002560*2110 - AMOUNT TO REMOVE MUST BE NUMERIC AND GREATER THAN ZERO.
002570 2110-EDIT-AMOUNT.
002580     IF RM-AMOUNT NOT > ZERO
002590         MOVE "N" TO W-VALID-REMOVAL-SW
002600     END-IF.
002610 2110-EXIT.
002620     EXIT.
002630
002640*2120 - UNIT MUST BE ONE THE CONVERSION TABLE KNOWS.  UNIT CODE
002650*IS FOLDED TO UPPERCASE FIRST -- THE COMPARE IS CASE-
002660*INSENSITIVE (HD#1698).
002670 2120-EDIT-UNIT.
002680     INSPECT RM-UNIT CONVERTING
002690         "abcdefghijklmnopqrstuvwxyz"
002700         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002710     SET W-UNIT-IDX TO 1.
002720     SEARCH W-UNIT-TABLE-ENTRY
002730         AT END
002740             MOVE "N" TO W-VALID-REMOVAL-SW
002750         WHEN W-UT-UNIT-FROM (W-UNIT-IDX) = RM-UNIT
002760             CONTINUE
002770     END-SEARCH.
002780 2120-EXIT.
002790     EXIT.
002800
002810 2900-WRITE-REJECT-LINE.
002820     MOVE SPACES TO W-REPORT-LINE-AREA.
002830     STRING "GROCREM REJECT - " RM-NAME
002840             " AMT=" RM-AMOUNT " UNIT=" RM-UNIT
002850             " RUN=" W-RUN-DATE-WORK
002860             DELIMITED BY SIZE INTO W-RL-TEXT
002870     END-STRING.
002880     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
002890     WRITE REPORT-OUT-RECORD.
002900 2900-EXIT.
002910     EXIT.
002920
002930 2950-WRITE-OUT-OF-STOCK-LINE.
002940     MOVE SPACES TO W-STOCK-MSG-AREA.
002950     MOVE W-REMOVE-NAME-LOWER TO W-STOCK-MSG-NAME.
002960     MOVE SPACES TO W-REPORT-LINE-AREA.
002970     STRING "you are out of: " W-STOCK-MSG-NAME
002980             DELIMITED BY SIZE INTO W-RL-TEXT
002990     END-STRING.
003000     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
003010     WRITE REPORT-OUT-RECORD.
003020 2950-EXIT.
003030     EXIT.
003040
003050*-----------------------------------------------------------
003060*3000 - ONE PASS OVER GROC-WORK FOR THE CURRENT TRANSACTION.
003070*EVERY LOT IS EITHER COPIED STRAIGHT THROUGH TO THE TEMP FILE
003080*(NAME DOES NOT MATCH) OR BUFFERED (NAME MATCHES) SO THE WHOLE
003090*CONTIGUOUS GROUP CAN BE VALIDATED AND DEPLETED TOGETHER BEFORE
003100*ANY OF IT IS WRITTEN BACK.  GROC-WORK IS THEN REBUILT FROM THE
003110*TEMP FILE SO THE NEXT TRANSACTION SEES THE UPDATED QUANTITIES.
003120*-----------------------------------------------------------
003130 3000-DEPLETE-LOTS-FEFO.
003140     MOVE RM-NAME TO W-REMOVE-NAME-LOWER.
003150     INSPECT W-REMOVE-NAME-LOWER CONVERTING
003160         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003170         TO "abcdefghijklmnopqrstuvwxyz".
003180     OPEN INPUT  GROC-WORK-FILE.
003190     OPEN OUTPUT GROC-REMOVE-TEMP-FILE.
003200     MOVE "N" TO W-GROC-WORK-EOF-SW.
003210     MOVE "N" TO W-MATCH-FOUND-SW.
003220     MOVE "N" TO W-GROUP-ALREADY-FLUSHED-SW.
003230     MOVE ZERO TO W-LOT-BUFFER-COUNT.
003240     PERFORM 3100-READ-GROC-WORK.
003250     PERFORM 3200-PROCESS-ONE-LOT
003260         THRU 3200-EXIT
003270         UNTIL GROC-WORK-AT-EOF.
003280     IF W-GROUP-ALREADY-FLUSHED-SW = "N"
003290         PERFORM 3500-VALIDATE-AND-FLUSH-GROUP
003300     END-IF.
003310     CLOSE GROC-WORK-FILE.
003320     CLOSE GROC-REMOVE-TEMP-FILE.
003330     PERFORM 3800-REPLACE-GROC-WORK.
003340 3000-EXIT.
003350     EXIT.
003360
003370 3100-READ-GROC-WORK.
003380     READ GROC-WORK-FILE
003390         AT END
003400             MOVE "Y" TO W-GROC-WORK-EOF-SW
003410     END-READ.
003420 3100-EXIT.
003430     EXIT.
003440
003450 3200-PROCESS-ONE-LOT.
003460     IF GW-NAME = W-REMOVE-NAME-LOWER
003470         MOVE "Y" TO W-MATCH-FOUND-SW
003480         PERFORM 3300-BUFFER-LOT
003490     ELSE
003500         IF W-MATCH-FOUND-SW = "Y"
003510             AND W-GROUP-ALREADY-FLUSHED-SW = "N"
003520             PERFORM 3500-VALIDATE-AND-FLUSH-GROUP
003530         END-IF
003540         PERFORM 3400-COPY-LOT-UNCHANGED
003550     END-IF.
003560     PERFORM 3100-READ-GROC-WORK.
003570 3200-EXIT.
003580     EXIT.
003590
003600 3300-BUFFER-LOT.
003610     IF W-LOT-BUFFER-COUNT < 30
003620         ADD 1 TO W-LOT-BUFFER-COUNT
003630         SET W-LOT-IDX TO W-LOT-BUFFER-COUNT
003640         MOVE GW-PRICE    TO W-LOT-PRICE (W-LOT-IDX)
003650         MOVE GW-AMOUNT   TO W-LOT-AMOUNT (W-LOT-IDX)
003660         MOVE GW-UNIT     TO W-LOT-UNIT (W-LOT-IDX)
003670         MOVE GW-EXP-DATE TO W-LOT-EXP-DATE (W-LOT-IDX)
003680     END-IF.
003690 3300-EXIT.
003700     EXIT.
003710
003720 3400-COPY-LOT-UNCHANGED.
003730     MOVE GW-NAME     TO GT-NAME.
003740     MOVE GW-PRICE    TO GT-PRICE.
003750     MOVE GW-AMOUNT   TO GT-AMOUNT.
003760     MOVE GW-UNIT     TO GT-UNIT.
003770     MOVE GW-EXP-DATE TO GT-EXP-DATE.
003780     MOVE SPACES      TO FILLER OF GROC-REMOVE-TEMP-RECORD.
003790     WRITE GROC-REMOVE-TEMP-RECORD.
003800 3400-EXIT.
003810     EXIT.
003820
003830*-----------------------------------------------------------
003840*3500 - VALIDATE THE BUFFERED GROUP AGAINST THE DYNAMIC RULES
003850*(STORAGE-CONTAINS, UNIT-COMPATIBLE, AMOUNT-IN-BOUNDS) THEN
003860*EITHER DEPLETE AND FLUSH IT OR FLUSH IT UNCHANGED AND REJECT
003870*THE TRANSACTION.  CALLED EXACTLY ONCE PER TRANSACTION.
003880*-----------------------------------------------------------
003890 3500-VALIDATE-AND-FLUSH-GROUP.
003900     MOVE "Y" TO W-GROUP-ALREADY-FLUSHED-SW.
003910     MOVE "Y" TO W-VALID-REMOVAL-SW.
003920     PERFORM 3510-EDIT-STORAGE-CONTAINS.
003930     IF REMOVAL-IS-VALID
003940         PERFORM 4000-CONVERT-TO-STANDARD-UNIT
003950         PERFORM 3520-EDIT-UNIT-COMPATIBLE
003960     END-IF.
003970     IF REMOVAL-IS-VALID
003980         PERFORM 3530-EDIT-AMOUNT-IN-BOUNDS
003990     END-IF.
004000     IF REMOVAL-IS-VALID
004010         PERFORM 3600-APPLY-DEPLETION-TO-BUFFER
004020         PERFORM 3700-FLUSH-BUFFER-LOTS
004030         IF W-LOTS-REMAINING-COUNT = ZERO
004040             PERFORM 2950-WRITE-OUT-OF-STOCK-LINE
004050         END-IF
004060         ADD 1 TO W-REMOVAL-ACCEPTED-COUNT
004070     ELSE
004080         PERFORM 3700-FLUSH-BUFFER-LOTS
004090         PERFORM 2900-WRITE-REJECT-LINE
004100         ADD 1 TO W-REMOVAL-REJECTED-COUNT
004110     END-IF.
004120     MOVE ZERO TO W-LOT-BUFFER-COUNT.
004130 3500-EXIT.
004140     EXIT.
004150
004160*3510 - THE NAME MUST EXIST IN STOCK WITH AT LEAST ONE LOT.
004170 3510-EDIT-STORAGE-CONTAINS.
004180     IF W-MATCH-FOUND-SW NOT = "Y"
004190         MOVE "N" TO W-VALID-REMOVAL-SW
004200     END-IF.
004210 3510-EXIT.
004220     EXIT.
004230
004240*3520 - THE TRANSACTION'S STANDARD UNIT MUST MATCH THE STANDARD
004250*UNIT ALREADY ON FILE FOR THIS GROCERY (LOT 1 OF THE GROUP).
004260 3520-EDIT-UNIT-COMPATIBLE.
004270     IF W-CONVERT-UNIT-OUT NOT = W-LOT-UNIT (1)
004280         MOVE "N" TO W-VALID-REMOVAL-SW
004290     END-IF.
004300 3520-EXIT.
004310     EXIT.
004320
004330*3530 - THE STANDARDIZED AMOUNT MAY NOT EXCEED THE TOTAL ON HAND.
004340 3530-EDIT-AMOUNT-IN-BOUNDS.
004350     MOVE ZERO TO W-TOTAL-ON-HAND.
004360     PERFORM 3540-SUM-ONE-LOT-AMOUNT
004370         THRU 3540-EXIT
004380         VARYING W-LOT-IDX FROM 1 BY 1
004390         UNTIL W-LOT-IDX > W-LOT-BUFFER-COUNT.
004400     IF W-CONVERT-AMOUNT-OUT > W-TOTAL-ON-HAND
004410         MOVE "N" TO W-VALID-REMOVAL-SW
004420     END-IF.
004430 3530-EXIT.
004440     EXIT.
004450
004460 3540-SUM-ONE-LOT-AMOUNT.
004470     ADD W-LOT-AMOUNT (W-LOT-IDX) TO W-TOTAL-ON-HAND.
004480 3540-EXIT.
004490     EXIT.
004500
004510*-----------------------------------------------------------
004520*3600 - WORK THROUGH THE BUFFER IN FILE ORDER (ASCENDING
004530*EXPIRY DATE) SUBTRACTING THE STANDARDIZED AMOUNT UNTIL IT IS
004540*EXHAUSTED -- THE FEFO RULE.
004550*-----------------------------------------------------------
004560 3600-APPLY-DEPLETION-TO-BUFFER.
004570     MOVE W-CONVERT-AMOUNT-OUT TO W-REMAINING-TO-REMOVE.
004580     PERFORM 3610-DEPLETE-ONE-LOT
004590         THRU 3610-EXIT
004600         VARYING W-LOT-IDX FROM 1 BY 1
004610         UNTIL W-LOT-IDX > W-LOT-BUFFER-COUNT
004620         OR W-REMAINING-TO-REMOVE = ZERO.
004630 3600-EXIT.
004640     EXIT.
004650
004660 3610-DEPLETE-ONE-LOT.
004670     IF W-REMAINING-TO-REMOVE > ZERO
004680         IF W-LOT-AMOUNT (W-LOT-IDX) > W-REMAINING-TO-REMOVE
004690             SUBTRACT W-REMAINING-TO-REMOVE
004700                 FROM W-LOT-AMOUNT (W-LOT-IDX)
004710             MOVE ZERO TO W-REMAINING-TO-REMOVE
004720         ELSE
004730             SUBTRACT W-LOT-AMOUNT (W-LOT-IDX)
004740                 FROM W-REMAINING-TO-REMOVE
004750             MOVE ZERO TO W-LOT-AMOUNT (W-LOT-IDX)
004760         END-IF
004770     END-IF.
004780 3610-EXIT.
004790     EXIT.
004800
004810*3700 - WRITE BACK WHATEVER IS LEFT OF EACH BUFFERED LOT.  A LOT
004820*REDUCED TO ZERO IS DROPPED (NOT WRITTEN) -- IT HAS BEEN FULLY
004830*CONSUMED.
004840 3700-FLUSH-BUFFER-LOTS.
004850     MOVE ZERO TO W-LOTS-REMAINING-COUNT.
004860     PERFORM 3710-FLUSH-ONE-LOT
004870         THRU 3710-EXIT
004880         VARYING W-LOT-IDX FROM 1 BY 1
004890         UNTIL W-LOT-IDX > W-LOT-BUFFER-COUNT.
004900 3700-EXIT.
004910     EXIT.
004920
004930 3710-FLUSH-ONE-LOT.
004940     IF W-LOT-AMOUNT (W-LOT-IDX) > ZERO
004950         ADD 1 TO W-LOTS-REMAINING-COUNT
004960         MOVE W-REMOVE-NAME-LOWER        TO GT-NAME
004970         MOVE W-LOT-PRICE (W-LOT-IDX)    TO GT-PRICE
004980         MOVE W-LOT-AMOUNT (W-LOT-IDX)   TO GT-AMOUNT
004990         MOVE W-LOT-UNIT (W-LOT-IDX)     TO GT-UNIT
005000         MOVE W-LOT-EXP-DATE (W-LOT-IDX) TO GT-EXP-DATE
005010         MOVE SPACES TO FILLER OF GROC-REMOVE-TEMP-RECORD
005020         WRITE GROC-REMOVE-TEMP-RECORD
005030     END-IF.
005040 3710-EXIT.
005050     EXIT.
005060
005070*-----------------------------------------------------------
005080*3800 - REBUILD GROC-WORK FROM THE TEMP FILE SO THE NEXT
005090*TRANSACTION (OR THE NEXT BATCH STEP) SEES TODAY'S DEPLETION.
005100*SAME COPY-BACK IDIOM AS GROCERY-EXPIRE.COB PARA 6000.
005110*-----------------------------------------------------------
005120 3800-REPLACE-GROC-WORK.
005130     OPEN INPUT  GROC-REMOVE-TEMP-FILE.
005140     OPEN OUTPUT GROC-WORK-FILE.
005150     MOVE "N" TO W-GROC-TEMP-EOF-SW.
005160     PERFORM 3810-READ-TEMP-LOT.
005170     PERFORM 3820-COPY-TEMP-LOT
005180         THRU 3820-EXIT
005190         UNTIL GROC-TEMP-AT-EOF.
005200     CLOSE GROC-REMOVE-TEMP-FILE.
005210     CLOSE GROC-WORK-FILE.
005220 3800-EXIT.
005230     EXIT.
005240
005250 3810-READ-TEMP-LOT.
005260     READ GROC-REMOVE-TEMP-FILE
005270         AT END
005280             MOVE "Y" TO W-GROC-TEMP-EOF-SW
005290     END-READ.
005300 3810-EXIT.
005310     EXIT.
005320
005330 3820-COPY-TEMP-LOT.
005340     MOVE GT-NAME     TO GW-NAME.
005350     MOVE GT-PRICE    TO GW-PRICE.
005360     MOVE GT-AMOUNT   TO GW-AMOUNT.
005370     MOVE GT-UNIT     TO GW-UNIT.
005380     MOVE GT-EXP-DATE TO GW-EXP-DATE.
005390     MOVE SPACES      TO FILLER OF GROC-WORK-RECORD.
005400     WRITE GROC-WORK-RECORD.
005410     PERFORM 3810-READ-TEMP-LOT.
005420 3820-EXIT.
005430     EXIT.
005440
005450*-----------------------------------------------------------
005460*4000 - UNIT-CONVERTER.  SAME TABLE AND SCALING RULES AS
005470*GROCERY-REGISTER.COB PARA 3000 (CR-0126).  UNIT CODE IS
005480*FOLDED TO UPPERCASE AGAIN HERE SO THIS PARAGRAPH CONVERTS
005490*CORRECTLY ON ITS OWN (HD#1698).
005500*-----------------------------------------------------------
005510 4000-CONVERT-TO-STANDARD-UNIT.
005520     MOVE RM-AMOUNT TO W-CONVERT-AMOUNT-IN.
005530     MOVE RM-UNIT TO W-CONVERT-UNIT-IN.
005540     INSPECT W-CONVERT-UNIT-IN CONVERTING
005550         "abcdefghijklmnopqrstuvwxyz"
005560         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005570     SET W-UNIT-IDX TO 1.
005580     SEARCH W-UNIT-TABLE-ENTRY
005590         AT END
005600             MOVE W-CONVERT-AMOUNT-IN TO W-CONVERT-AMOUNT-OUT
005610             MOVE W-CONVERT-UNIT-IN   TO W-CONVERT-UNIT-OUT
005620         WHEN W-UT-UNIT-FROM (W-UNIT-IDX) = W-CONVERT-UNIT-IN
005630             PERFORM 4100-APPLY-CONVERSION-FACTOR
005640     END-SEARCH.
005650 4000-EXIT.
005660     EXIT.
005670
005680*4100 - APPLY THE TABLE'S SCALE OPERATION TO ONE AMOUNT.
005690 4100-APPLY-CONVERSION-FACTOR.
005700     MOVE W-UT-UNIT-TO (W-UNIT-IDX) TO W-CONVERT-UNIT-OUT.
005710     IF W-UT-OP-IS-DIVIDE (W-UNIT-IDX)
005720         COMPUTE W-CONVERT-AMOUNT-OUT ROUNDED =
005730             W-CONVERT-AMOUNT-IN / W-UT-FACTOR (W-UNIT-IDX)
005740     ELSE
005750         IF W-UT-OP-IS-MULTIPLY (W-UNIT-IDX)
005760             COMPUTE W-CONVERT-AMOUNT-OUT =
005770                 W-CONVERT-AMOUNT-IN * W-UT-FACTOR (W-UNIT-IDX)
005780         ELSE
005790             MOVE W-CONVERT-AMOUNT-IN TO W-CONVERT-AMOUNT-OUT
005800         END-IF
005810     END-IF.
005820 4100-EXIT.
005830     EXIT.
005840
005850 9000-CLOSE-FILES.
005860     CLOSE REMOVAL-FILE.
005870     CLOSE REPORT-FILE.
005880 9000-EXIT.
005890     EXIT.
