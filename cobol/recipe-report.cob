000100*===============================================================
000110*IDENTIFICATION DIVISION.
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.    RECPRPT.
000140 AUTHOR.        T. BERG.
000150 INSTALLATION.  NORDFOOD DATA CENTER.
000160 DATE-WRITTEN.  MARCH 1997.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190*-----------------------------------------------------------
000200*CHANGE LOG
000210*-----------------------------------------------------------
000220*1997-03-14  TB  ORIGINAL PROGRAM.  READS RECIPE-WORK (CR-0152)
000230*                AND GROC-WORK, AND PRINTS THE RECIPE DISPLAY
000240*                AND MISSING-INGREDIENTS SECTIONS (CR-0153).
000250*1997-04-02  TB  AVAILABLE-RECIPES SECTION ADDED AS A SECOND
000260*                PASS OF RECIPE-WORK, PRINTED AFTER EVERY
000270*                RECIPE HAS BEEN CHECKED (CR-0155).
000280*1997-08-19  TB  STOCK TABLE ENLARGED TO 50 DISTINCT GROCERY
000290*                NAMES TO MATCH THE RAISED INGREDIENT-COUNT
000300*                LIMIT IN RECIPE-REGISTER.COB (CR-0163).
000310*1998-11-25  KO  DATE FIELDS RE-CHECKED FOR THE CENTURY WINDOW
000320*                PROBLEM; THE RUN DATE IS ONLY CARRIED FOR THE
000330*                CLOSING DISPLAY LINE HERE, SO NO CHANGE WAS
000340*                NEEDED (Y2K, CR-0240).
000350*2001-09-04  MD  INGREDIENT AND RECIPE NAMES ARE NOW PRINTED AS
000360*                KEYED RATHER THAN UPPERCASED, TO MATCH HOW THE
000370*                RECIPE DISPLAY READS IN THE KITCHEN BINDER
000380*                (HD#0980).
000390*2003-06-09  MD  MISSING-INGREDIENTS LINE NOW SHOWS THE
000400*                SHORTFALL (REQUIRED LESS ON HAND) INSTEAD OF
000410*                JUST THE REQUIRED AMOUNT (HD#1190).
000420*2009-01-20  MD  CLOSING DISPLAY LINE NOW SHOWS THE RUN DATE
000430*                ALONGSIDE THE RECIPE COUNTS (HD#1674).
000440*2009-02-03  MD  STOCK-TABLE BANNER BELOW RE-WORDED -- NOW THAT
000450*                RECIPE-REGISTER.COB PARA 3150 CONVERTS EVERY
000460*                INGREDIENT LINE BEFORE IT REACHES RECIPE-WORK,
000470*                THE "NO CONVERSION NEEDED" REMARK NO LONGER
000480*                NEEDED A CAVEAT (HD#1698).
000490*2009-02-10  MD  LINKAGE SECTION AND THE LK-RUN-DATE CALL
000500*                PARAMETER REMOVED -- THIS STEP NOW ACCEPTS THE
000510*                RUN DATE FROM THE SYSTEM CLOCK ITSELF AT
000520*                1000-OPEN-FILES, THE SAME AS EVERY OTHER STEP
000530*                OF THE BATCH (HD#1701).
000540*===============================================================
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.  NORDFOOD-P4000.
000580 OBJECT-COMPUTER.  NORDFOOD-P4000.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     COPY "SLRECWK.CBL".
000650     COPY "SLGROCWK.CBL".
000660     COPY "SLRPTOUT.CBL".
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700 COPY "FDRECWK.CBL".
000710 COPY "FDGROCWK.CBL".
000720 COPY "FDRPTOUT.CBL".
000730
000740 WORKING-STORAGE SECTION.
000750*-----------------------------------------------------------
000760*ONE-RECIPE WORKING BUFFER -- SAME COPYBOOK RECIPE-REGISTER.COB
000770*USES TO BUILD A RECIPE BEFORE STAGING IT; HERE IT HOLDS THE
000780*RECIPE JUST READ BACK OFF RECIPE-WORK, INCLUDING THE RC-STATUS
000790*BYTE THIS PROGRAM SETS FROM PARA 5000 BELOW.
000800*-----------------------------------------------------------
000810 COPY "WSRECIPE.CBL".
000820
000830 01  W-RUN-DATE-WORK                  PIC 9(8).
000840 01  W-RUN-DATE-BROKEN-OUT REDEFINES
000850     W-RUN-DATE-WORK.
000860     05  W-RUN-CCYY                   PIC 9(4).
000870     05  W-RUN-MM                     PIC 9(2).
000880     05  W-RUN-DD                     PIC 9(2).
000890
000900 01  W-END-OF-FILE-SWITCHES.
000910     05  W-GROC-WORK-EOF-SW           PIC X(01)  VALUE "N".
000920         88  GROC-WORK-AT-EOF                   VALUE "Y".
000930     05  W-REC-WORK-EOF-SW            PIC X(01)  VALUE "N".
000940         88  REC-WORK-AT-EOF                    VALUE "Y".
000950     05  FILLER                       PIC X(08).
000960
000970 01  W-COUNTERS.
000980     05  W-RECIPE-COUNT               PIC 9(2) COMP.
000990     05  W-RECIPE-MAKEABLE-COUNT      PIC 9(2) COMP.
001000     05  FILLER                       PIC X(06).
001010
001020 01  W-INSUFFICIENT-SW                PIC X(01)  VALUE "N".
001030     88  RECIPE-HAS-MISSING-ING                 VALUE "Y".
001040     88  RECIPE-IS-SUFFICIENT                   VALUE "N".
001050
001060*-----------------------------------------------------------
001070*STOCK TABLE -- ONE ENTRY PER DISTINCT GROCERY NAME ON
001080*GROC-WORK, TOTAL AVAILABLE AMOUNT SUMMED ACROSS ALL LOTS OF
001090*THAT NAME.  BUILT ONCE AT PARA 2000 BY WALKING GROC-WORK IN
001100*THE NAME ORDER GROCERY-REGISTER.COB PARA 5000-MERGE-INTO-
001110*INVENTORY ALREADY KEEPS IT IN, THE SAME WAY FOODSTORE-REPORTS.
001120*COB PARA 7000 SUMS A SINGLE TOTAL OVER THE SAME FILE.  AMOUNTS
001130*ARE ALREADY IN STANDARD UNITS, THE SAME AS AN INGREDIENT
001140*REQUIREMENT LINE COMING OFF RECIPE-WORK (RECIPE-REGISTER.COB
001150*PARA 3150 CONVERTS IT BEFORE IT IS EVER STAGED), SO NO UNIT
001160*CONVERSION IS NEEDED WHEN THIS TABLE IS COMPARED AGAINST AN
001170*INGREDIENT REQUIREMENT BELOW (HD#1698).
001180*-----------------------------------------------------------
001190 01  W-STOCK-TABLE-AREA.
001200     05  W-STOCK-ENTRY OCCURS 50 TIMES
001210         INDEXED BY W-STOCK-IDX.
001220         10  W-STOCK-NAME             PIC X(20).
001230         10  W-STOCK-AMOUNT           PIC S9(7)V999.
001240         10  W-STOCK-UNIT             PIC X(03).
001250 01  W-STOCK-TABLE-FLAT REDEFINES
001260     W-STOCK-TABLE-AREA.
001270     05  W-STOCK-TABLE-CHARS          PIC X(1650).
001280 01  W-STOCK-COUNT                    PIC 9(2) COMP.
001290 01  W-SAVE-STOCK-NAME                PIC X(20).
001300 01  W-AVAILABLE-AMOUNT               PIC S9(7)V999.
001310
001320*-----------------------------------------------------------
001330*MAKEABLE-FLAG TABLE -- ONE "Y"/"N" PER RECIPE, IN THE SAME
001340*ORDER RECIPE-WORK IS READ, SET BY THE FIRST PASS (PARA 3000)
001350*AND REUSED BY THE SECOND PASS (PARA 7000) TO DECIDE WHICH
001360*RECIPES TO RE-PRINT FOR THE AVAILABLE-RECIPES SECTION --
001370*RECIPE-WORK HAS NO KEY TO RE-READ BY, SO THE TWO PASSES ARE
001380*KEPT IN STEP BY POSITION INSTEAD (CR-0155).
001390*-----------------------------------------------------------
001400 01  W-MAKEABLE-FLAGS-AREA.
001410     05  W-MAKEABLE-FLAG OCCURS 50 TIMES
001420         INDEXED BY W-MAKEABLE-IDX    PIC X(01).
001430     05  FILLER                       PIC X(10).
001440
001450 01  W-DISPLAY-AMOUNT                 PIC S9(7)V99.
001460
001470*-----------------------------------------------------------
001480*GENERAL-PURPOSE TEXT-TRIM TABLE.  RC-NAME, RC-DESCRIPTION,
001490*RC-PROCESS AND EACH INGREDIENT NAME ARE ALL FIXED-WIDTH,
001500*BLANK-PADDED FIELDS OF DIFFERENT WIDTHS; PARA 6300 WALKS
001510*WHICHEVER ONE HAS BEEN MOVED IN HERE BACKWARD FROM
001520*W-TRIM-FIELD-WIDTH TO FIND ITS LAST NON-BLANK CHARACTER, THE
001530*SAME SCAN IDIOM FOODSTORE-REPORTS.COB PARA 6310 USES FOR A
001540*SINGLE FIXED WIDTH.
001550*-----------------------------------------------------------
001560 01  W-TRIM-WORK-AREA                 PIC X(80).
001570 01  W-TRIM-WORK-TABLE REDEFINES
001580     W-TRIM-WORK-AREA.
001590     05  W-TRIM-CHAR OCCURS 80 TIMES
001600         INDEXED BY W-TRIM-IDX       PIC X(01).
001610 77  W-TRIM-FIELD-WIDTH               PIC 9(2) COMP.
001620 77  W-TRIM-RESULT-LEN                PIC 9(2) COMP.
001630
001640*-----------------------------------------------------------
001650*REPORT-LINE LAYOUTS.
001660*-----------------------------------------------------------
001670 01  W-REPORT-LINE-AREA.
001680     05  W-RL-TEXT                    PIC X(80).
001690     05  FILLER                       PIC X(52).
001700
001710 01  W-BANNER-LINE.
001720     05  W-BANNER-TEXT                PIC X(40).
001730     05  FILLER                       PIC X(92).
001740
001750 01  W-ING-HEADER-LINE.
001760     05  FILLER                       PIC X(29) VALUE
001770         "Ingredient           | Amount".
001780     05  FILLER                       PIC X(103) VALUE SPACES.
001790
001800 01  W-DASH-LINE-33.
001810     05  FILLER                       PIC X(33) VALUE ALL "-".
001820     05  FILLER                       PIC X(99) VALUE SPACES.
001830
001840 01  W-ING-DETAIL-LINE.
001850     05  W-ID-NAME                    PIC X(20).
001860     05  FILLER                       PIC X(01) VALUE SPACE.
001870     05  FILLER                       PIC X(01) VALUE "|".
001880     05  FILLER                       PIC X(01) VALUE SPACE.
001890     05  W-ID-AMOUNT                  PIC Z(6)9.99.
001900     05  FILLER                       PIC X(01) VALUE SPACE.
001910     05  W-ID-UNIT                    PIC X(03).
001920     05  FILLER                       PIC X(95) VALUE SPACES.
001930
001940 PROCEDURE DIVISION.
001950
001960 0000-MAIN-LOGIC.
001970     PERFORM 1000-OPEN-FILES.
001980     PERFORM 2000-LOAD-STOCK-TABLE.
001990     PERFORM 3000-PROCESS-ALL-RECIPES.
002000     PERFORM 7000-PRINT-AVAILABLE-RECIPES.
002010     PERFORM 9000-CLOSE-FILES.
002020     DISPLAY "RECPRPT - RUN DATE        " W-RUN-DATE-WORK.
002030     DISPLAY "RECPRPT - RECIPES PRINTED " W-RECIPE-COUNT.
002040     DISPLAY "RECPRPT - MAKEABLE    " W-RECIPE-MAKEABLE-COUNT.
002050     STOP RUN.
002060
002070*-----------------------------------------------------------
002080*1000 - OPEN THE PRINT FILE.  GROC-WORK AND RECIPE-WORK ARE
002090*EACH OPENED AND CLOSED BY THE PARAGRAPH THAT NEEDS THEM.
002100*-----------------------------------------------------------
002110 1000-OPEN-FILES.
002120     OPEN EXTEND REPORT-FILE.
002130     ACCEPT W-RUN-DATE-WORK FROM DATE YYYYMMDD.
002140     MOVE ZERO TO W-RECIPE-COUNT.
002150     MOVE ZERO TO W-RECIPE-MAKEABLE-COUNT.
002160     MOVE ZERO TO W-STOCK-COUNT.
002170     MOVE SPACES TO W-STOCK-TABLE-CHARS.
002180     MOVE SPACES TO W-MAKEABLE-FLAGS-AREA.
002190 1000-EXIT.
002200     EXIT.
002210
002220*-----------------------------------------------------------
002230*2000 - BUILD THE STOCK TABLE.  GROC-WORK IS ALREADY CARRIED
002240*IN ASCENDING NAME ORDER, SO ONE SEQUENTIAL PASS CONSOLIDATES
002250*EVERY LOT OF A GIVEN NAME INTO A SINGLE TABLE ENTRY (CR-0153).
002260*-----------------------------------------------------------
002270 2000-LOAD-STOCK-TABLE.
002280     OPEN INPUT GROC-WORK-FILE.
002290     MOVE "N" TO W-GROC-WORK-EOF-SW.
002300     MOVE SPACES TO W-SAVE-STOCK-NAME.
002310     PERFORM 2100-READ-GROC-LOT.
002320     PERFORM 2200-CONSOLIDATE-ONE-LOT
002330         THRU 2200-EXIT
002340         UNTIL GROC-WORK-AT-EOF.
002350     CLOSE GROC-WORK-FILE.
002360 2000-EXIT.
002370     EXIT.
002380
002390 2100-READ-GROC-LOT.
002400     READ GROC-WORK-FILE
002410         AT END
002420             MOVE "Y" TO W-GROC-WORK-EOF-SW
002430     END-READ.
002440 2100-EXIT.
002450     EXIT.
002460
002470*2200 - ONE LOT.  A NEW NAME GETS A NEW TABLE ENTRY, UNLESS THE
002480*TABLE IS ALREADY FULL, IN WHICH CASE THE LOT IS LEFT OUT OF
002490*THE STOCK TABLE RATHER THAN ADDED TO THE WRONG NAME'S TOTAL.
002500 2200-CONSOLIDATE-ONE-LOT.
002510     IF GW-NAME NOT = W-SAVE-STOCK-NAME
002520         MOVE GW-NAME TO W-SAVE-STOCK-NAME
002530         IF W-STOCK-COUNT < 50
002540             ADD 1 TO W-STOCK-COUNT
002550             SET W-STOCK-IDX TO W-STOCK-COUNT
002560             MOVE GW-NAME TO W-STOCK-NAME (W-STOCK-IDX)
002570             MOVE ZERO TO W-STOCK-AMOUNT (W-STOCK-IDX)
002580             MOVE GW-UNIT TO W-STOCK-UNIT (W-STOCK-IDX)
002590         ELSE
002600             SET W-STOCK-IDX TO 51
002610         END-IF
002620     END-IF.
002630     IF W-STOCK-IDX NOT > 50
002640         ADD GW-AMOUNT TO W-STOCK-AMOUNT (W-STOCK-IDX)
002650     END-IF.
002660     PERFORM 2100-READ-GROC-LOT.
002670 2200-EXIT.
002680     EXIT.
002690
002700*-----------------------------------------------------------
002710*3000 - FIRST PASS OF RECIPE-WORK.  EVERY RECIPE IS LOADED,
002720*PRINTED IN THE RECIPE-DISPLAY FORMAT, CHECKED AGAINST THE
002730*STOCK TABLE AND, IF SHORT, FOLLOWED BY A MISSING-INGREDIENTS
002740*SECTION (CR-0153).  RC-STATUS AND THE MAKEABLE-FLAG TABLE ARE
002750*BOTH SET HERE FOR THE SECOND PASS AT PARA 7000 TO USE.
002760*-----------------------------------------------------------
002770 3000-PROCESS-ALL-RECIPES.
002780     OPEN INPUT REC-WORK-FILE.
002790     MOVE "N" TO W-REC-WORK-EOF-SW.
002800     PERFORM 3100-READ-RECIPE-HEADER.
002810     PERFORM 3200-PROCESS-ONE-RECIPE
002820         THRU 3200-EXIT
002830         UNTIL REC-WORK-AT-EOF.
002840     CLOSE REC-WORK-FILE.
002850 3000-EXIT.
002860     EXIT.
002870
002880 3100-READ-RECIPE-HEADER.
002890     READ REC-WORK-FILE
002900         AT END
002910             MOVE "Y" TO W-REC-WORK-EOF-SW
002920     END-READ.
002930 3100-EXIT.
002940     EXIT.
002950
002960 3200-PROCESS-ONE-RECIPE.
002970     MOVE RWH-NAME TO RC-NAME.
002980     MOVE RWH-DESCRIPTION TO RC-DESCRIPTION.
002990     MOVE RWH-PROCESS TO RC-PROCESS.
003000     MOVE RWH-ING-COUNT TO RC-ING-COUNT.
003010     SET RC-ING-IDX TO 1.
003020     PERFORM 3300-READ-INGREDIENT-LINE
003030         THRU 3300-EXIT
003040         VARYING RC-ING-IDX FROM 1 BY 1
003050         UNTIL RC-ING-IDX > RC-ING-COUNT.
003060     ADD 1 TO W-RECIPE-COUNT.
003070     PERFORM 4000-PRINT-RECIPE-DISPLAY.
003080     PERFORM 5000-CHECK-RECIPE-SUFFICIENCY.
003090     IF RECIPE-HAS-MISSING-ING
003100         MOVE "N" TO RC-STATUS
003110         PERFORM 6000-PRINT-MISSING-INGREDIENTS
003120     ELSE
003130         MOVE "Y" TO RC-STATUS
003140         ADD 1 TO W-RECIPE-MAKEABLE-COUNT
003150     END-IF.
003160     IF W-RECIPE-COUNT NOT > 50
003170         SET W-MAKEABLE-IDX TO W-RECIPE-COUNT
003180         MOVE RC-STATUS TO W-MAKEABLE-FLAG (W-MAKEABLE-IDX)
003190     END-IF.
003200     PERFORM 3100-READ-RECIPE-HEADER.
003210 3200-EXIT.
003220     EXIT.
003230
003240 3300-READ-INGREDIENT-LINE.
003250     READ REC-WORK-FILE
003260         AT END
003270             MOVE "Y" TO W-REC-WORK-EOF-SW
003280     END-READ.
003290     IF NOT REC-WORK-AT-EOF
003300         MOVE RWI-NAME   TO IG-NAME (RC-ING-IDX)
003310         MOVE RWI-AMOUNT TO IG-AMOUNT (RC-ING-IDX)
003320         MOVE RWI-UNIT   TO IG-UNIT (RC-ING-IDX)
003330     END-IF.
003340 3300-EXIT.
003350     EXIT.
003360
003370*-----------------------------------------------------------
003380*4000 - PRINT ONE RECIPE IN THE RECIPE-DISPLAY FORMAT.  NAME,
003390*DESCRIPTION AND PROCESS ARE STRUNG WITHOUT THEIR TRAILING
003400*PAD; SHARED BY THE FIRST PASS (PARA 3200) AND, FOR MAKEABLE
003410*RECIPES ONLY, THE SECOND PASS (PARA 7200) (HD#0980).
003420*-----------------------------------------------------------
003430 4000-PRINT-RECIPE-DISPLAY.
003440     MOVE SPACES TO W-TRIM-WORK-AREA.
003450     MOVE RC-NAME TO W-TRIM-WORK-AREA.
003460     MOVE 30 TO W-TRIM-FIELD-WIDTH.
003470     PERFORM 6300-FIND-TRIM-LEN.
003480     MOVE SPACES TO W-REPORT-LINE-AREA.
003490     STRING "Recipe: " W-TRIM-WORK-AREA (1:W-TRIM-RESULT-LEN)
003500             DELIMITED BY SIZE INTO W-RL-TEXT
003510     END-STRING.
003520     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
003530     WRITE REPORT-OUT-RECORD.
003540     MOVE SPACES TO W-TRIM-WORK-AREA.
003550     MOVE RC-DESCRIPTION TO W-TRIM-WORK-AREA.
003560     MOVE 60 TO W-TRIM-FIELD-WIDTH.
003570     PERFORM 6300-FIND-TRIM-LEN.
003580     MOVE SPACES TO W-REPORT-LINE-AREA.
003590     STRING "Description: " W-TRIM-WORK-AREA (1:W-TRIM-RESULT-LEN)
003600             DELIMITED BY SIZE INTO W-RL-TEXT
003610     END-STRING.
003620     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
003630     WRITE REPORT-OUT-RECORD.
003640     MOVE SPACES TO W-TRIM-WORK-AREA.
003650     MOVE RC-PROCESS TO W-TRIM-WORK-AREA.
003660     MOVE 80 TO W-TRIM-FIELD-WIDTH.
003670     PERFORM 6300-FIND-TRIM-LEN.
003680     MOVE SPACES TO W-REPORT-LINE-AREA.
003690     STRING "Process: " W-TRIM-WORK-AREA (1:W-TRIM-RESULT-LEN)
003700             DELIMITED BY SIZE INTO W-RL-TEXT
003710     END-STRING.
003720     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
003730     WRITE REPORT-OUT-RECORD.
003740     MOVE SPACES TO W-REPORT-LINE-AREA.
003750     MOVE "Ingredients:" TO W-RL-TEXT.
003760     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
003770     WRITE REPORT-OUT-RECORD.
003780     MOVE W-ING-HEADER-LINE TO REPORT-OUT-RECORD.
003790     WRITE REPORT-OUT-RECORD.
003800     MOVE W-DASH-LINE-33 TO REPORT-OUT-RECORD.
003810     WRITE REPORT-OUT-RECORD.
003820     PERFORM 4200-PRINT-ONE-INGREDIENT-LINE
003830         THRU 4200-EXIT
003840         VARYING RC-ING-IDX FROM 1 BY 1
003850         UNTIL RC-ING-IDX > RC-ING-COUNT.
003860 4000-EXIT.
003870     EXIT.
003880
003890 4200-PRINT-ONE-INGREDIENT-LINE.
003900     MOVE IG-NAME (RC-ING-IDX) TO W-ID-NAME.
003910     COMPUTE W-DISPLAY-AMOUNT ROUNDED = IG-AMOUNT (RC-ING-IDX).
003920     MOVE W-DISPLAY-AMOUNT TO W-ID-AMOUNT.
003930     MOVE IG-UNIT (RC-ING-IDX) TO W-ID-UNIT.
003940     MOVE W-ING-DETAIL-LINE TO REPORT-OUT-RECORD.
003950     WRITE REPORT-OUT-RECORD.
003960 4200-EXIT.
003970     EXIT.
003980
003990*-----------------------------------------------------------
004000*5000 - CHECK EVERY INGREDIENT OF THE CURRENT RECIPE AGAINST
004010*THE STOCK TABLE.  AMOUNTS ON BOTH SIDES ARE ALREADY IN
004020*STANDARD UNITS, SO THIS IS A PLAIN COMPARISON (CR-0153).
004030*-----------------------------------------------------------
004040 5000-CHECK-RECIPE-SUFFICIENCY.
004050     MOVE "N" TO W-INSUFFICIENT-SW.
004060     PERFORM 5100-CHECK-ONE-INGREDIENT
004070         THRU 5100-EXIT
004080         VARYING RC-ING-IDX FROM 1 BY 1
004090         UNTIL RC-ING-IDX > RC-ING-COUNT.
004100 5000-EXIT.
004110     EXIT.
004120
004130 5100-CHECK-ONE-INGREDIENT.
004140     PERFORM 5200-FIND-STOCK-AMOUNT.
004150     IF W-AVAILABLE-AMOUNT < IG-AMOUNT (RC-ING-IDX)
004160         MOVE "Y" TO W-INSUFFICIENT-SW
004170     END-IF.
004180 5100-EXIT.
004190     EXIT.
004200
004210 5200-FIND-STOCK-AMOUNT.
004220     MOVE ZERO TO W-AVAILABLE-AMOUNT.
004230     SET W-STOCK-IDX TO 1.
004240     SEARCH W-STOCK-ENTRY
004250         AT END
004260             CONTINUE
004270         WHEN W-STOCK-NAME (W-STOCK-IDX) = IG-NAME (RC-ING-IDX)
004280             MOVE W-STOCK-AMOUNT (W-STOCK-IDX)
004290                 TO W-AVAILABLE-AMOUNT
004300     END-SEARCH.
004310 5200-EXIT.
004320     EXIT.
004330
004340*-----------------------------------------------------------
004350*6000 - MISSING-INGREDIENTS SECTION FOR ONE INSUFFICIENT
004360*RECIPE: AN INTRODUCTORY LINE FOLLOWED BY ONE BULLET LINE PER
004370*SHORT INGREDIENT, SHOWING THE SHORTFALL RATHER THAN THE FULL
004380*REQUIRED AMOUNT (HD#1190).
004390*-----------------------------------------------------------
004400 6000-PRINT-MISSING-INGREDIENTS.
004410     MOVE SPACES TO W-TRIM-WORK-AREA.
004420     MOVE RC-NAME TO W-TRIM-WORK-AREA.
004430     MOVE 30 TO W-TRIM-FIELD-WIDTH.
004440     PERFORM 6300-FIND-TRIM-LEN.
004450     MOVE SPACES TO W-REPORT-LINE-AREA.
004460     STRING "You do not have enough ingredients to make: "
004470             W-TRIM-WORK-AREA (1:W-TRIM-RESULT-LEN)
004480             DELIMITED BY SIZE INTO W-RL-TEXT
004490     END-STRING.
004500     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
004510     WRITE REPORT-OUT-RECORD.
004520     PERFORM 6100-PRINT-ONE-MISSING-LINE
004530         THRU 6100-EXIT
004540         VARYING RC-ING-IDX FROM 1 BY 1
004550         UNTIL RC-ING-IDX > RC-ING-COUNT.
004560 6000-EXIT.
004570     EXIT.
004580
004590 6100-PRINT-ONE-MISSING-LINE.
004600     PERFORM 5200-FIND-STOCK-AMOUNT.
004610     IF W-AVAILABLE-AMOUNT < IG-AMOUNT (RC-ING-IDX)
004620         COMPUTE W-DISPLAY-AMOUNT ROUNDED =
004630             IG-AMOUNT (RC-ING-IDX) - W-AVAILABLE-AMOUNT
004640         MOVE SPACES TO W-TRIM-WORK-AREA
004650         MOVE IG-NAME (RC-ING-IDX) TO W-TRIM-WORK-AREA
004660         MOVE 20 TO W-TRIM-FIELD-WIDTH
004670         PERFORM 6300-FIND-TRIM-LEN
004680         MOVE SPACES TO W-REPORT-LINE-AREA
004690         STRING "- " W-TRIM-WORK-AREA (1:W-TRIM-RESULT-LEN)
004700                 ": Missing " W-DISPLAY-AMOUNT " "
004710                 IG-UNIT (RC-ING-IDX)
004720                 DELIMITED BY SIZE INTO W-RL-TEXT
004730         END-STRING
004740         MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD
004750         WRITE REPORT-OUT-RECORD
004760     END-IF.
004770 6100-EXIT.
004780     EXIT.
004790
004800*-----------------------------------------------------------
004810*6300 - WALK W-TRIM-WORK-TABLE BACKWARD FROM W-TRIM-FIELD-
004820*WIDTH TO FIND THE LAST NON-BLANK CHARACTER OF WHATEVER TEXT
004830*FIELD THE CALLER JUST MOVED INTO W-TRIM-WORK-AREA.
004840*-----------------------------------------------------------
004850 6300-FIND-TRIM-LEN.
004860     MOVE 1 TO W-TRIM-RESULT-LEN.
004870     SET W-TRIM-IDX TO W-TRIM-FIELD-WIDTH.
004880 6302-BACK-UP-ONE-CHAR.
004890     IF W-TRIM-CHAR (W-TRIM-IDX) NOT = SPACE
004900         MOVE W-TRIM-IDX TO W-TRIM-RESULT-LEN
004910         GO TO 6300-EXIT
004920     END-IF.
004930     IF W-TRIM-IDX = 1
004940         GO TO 6300-EXIT
004950     END-IF.
004960     SET W-TRIM-IDX DOWN BY 1.
004970     GO TO 6302-BACK-UP-ONE-CHAR.
004980 6300-EXIT.
004990     EXIT.
005000
005010*-----------------------------------------------------------
005020*7000 - AVAILABLE-RECIPES SECTION.  IF NOTHING WAS MAKEABLE ON
005030*THE FIRST PASS, SAY SO; OTHERWISE RE-READ RECIPE-WORK AND
005040*RE-PRINT EVERY RECIPE WHOSE MAKEABLE-FLAG CAME BACK "Y"
005050*(CR-0155).
005060*-----------------------------------------------------------
005070 7000-PRINT-AVAILABLE-RECIPES.
005080     MOVE "AVAILABLE RECIPES" TO W-BANNER-TEXT.
005090     MOVE W-BANNER-LINE TO REPORT-OUT-RECORD.
005100     WRITE REPORT-OUT-RECORD.
005110     IF W-RECIPE-MAKEABLE-COUNT = ZERO
005120         MOVE SPACES TO W-REPORT-LINE-AREA
005130         MOVE "No recipes can be made with what is on hand."
005140             TO W-RL-TEXT
005150         MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD
005160         WRITE REPORT-OUT-RECORD
005170     ELSE
005180         OPEN INPUT REC-WORK-FILE
005190         MOVE "N" TO W-REC-WORK-EOF-SW
005200         MOVE ZERO TO W-RECIPE-COUNT
005210         PERFORM 3100-READ-RECIPE-HEADER
005220         PERFORM 7200-PRINT-ONE-AVAILABLE-RECIPE
005230             THRU 7200-EXIT
005240             UNTIL REC-WORK-AT-EOF
005250         CLOSE REC-WORK-FILE
005260     END-IF.
005270 7000-EXIT.
005280     EXIT.
005290
005300 7200-PRINT-ONE-AVAILABLE-RECIPE.
005310     MOVE RWH-NAME TO RC-NAME.
005320     MOVE RWH-DESCRIPTION TO RC-DESCRIPTION.
005330     MOVE RWH-PROCESS TO RC-PROCESS.
005340     MOVE RWH-ING-COUNT TO RC-ING-COUNT.
005350     SET RC-ING-IDX TO 1.
005360     PERFORM 3300-READ-INGREDIENT-LINE
005370         THRU 3300-EXIT
005380         VARYING RC-ING-IDX FROM 1 BY 1
005390         UNTIL RC-ING-IDX > RC-ING-COUNT.
005400     ADD 1 TO W-RECIPE-COUNT.
005410     IF W-RECIPE-COUNT NOT > 50
005420         SET W-MAKEABLE-IDX TO W-RECIPE-COUNT
005430         IF W-MAKEABLE-FLAG (W-MAKEABLE-IDX) = "Y"
005440             PERFORM 4000-PRINT-RECIPE-DISPLAY
005450         END-IF
005460     END-IF.
005470     PERFORM 3100-READ-RECIPE-HEADER.
005480 7200-EXIT.
005490     EXIT.
005500
005510 9000-CLOSE-FILES.
005520     CLOSE REPORT-FILE.
005530 9000-EXIT.
005540     EXIT.
005550
