000100*FDRECIN.CBL
000110*FD FOR THE RECIPE-BOOK LOAD FILE.  A RECIPE-HEADER-LINE
000120*CARRIES THE RECIPE NAME/DESCRIPTION/PROCESS/INGREDIENT
000130*COUNT; IT IS FOLLOWED ON THE FILE BY RC-ING-COUNT
000140*RECIPE-INGREDIENT-LINE RECORDS (SEE RECIPE-REGISTER.COB
000150*PARA 3000-READ-ONE-RECIPE).
000160*-----------------------------------------------------------
000170*1997-02-14  TB  ORIGINAL LAYOUT (CR-0151)
000180*-----------------------------------------------------------
000190 FD  RECIPE-FILE
000200     LABEL RECORDS ARE STANDARD.
000210 01  RECIPE-IN-RECORD                PIC X(172).
000220
000230 01  RECIPE-HEADER-LINE.
000240     05  RH-NAME                     PIC X(30).
000250     05  RH-DESCRIPTION               PIC X(60).
000260     05  RH-PROCESS                   PIC X(80).
000270     05  RH-ING-COUNT                 PIC 9(2).
000280
000290 01  RECIPE-INGREDIENT-LINE.
000300     05  RI-NAME                     PIC X(20).
000310     05  RI-AMOUNT                   PIC S9(7)V999.
000320     05  RI-UNIT                     PIC X(03).
000330     05  FILLER                      PIC X(138).
