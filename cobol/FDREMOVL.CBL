000100*FDREMOVL.CBL
000110*FD FOR THE CONSUMPTION TRANSACTION INPUT FILE.
000120*-----------------------------------------------------------
000130*1996-05-19  TB  ORIGINAL LAYOUT (CR-0122)
000140*-----------------------------------------------------------
000150 FD  REMOVAL-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 01  REMOVAL-IN-RECORD.
000180     05  RM-NAME                     PIC X(20).
000190     05  RM-AMOUNT                   PIC S9(7)V999.
000200     05  RM-UNIT                     PIC X(03).
000210     05  FILLER                      PIC X(30).
