000100*FDRPTOUT.CBL
000110*FD FOR THE PRINT FILE.  132-COLUMN PRINT LINE, NO CARRIAGE-
000120*CONTROL BYTE (LINE SEQUENTIAL -- ONE PRINT LINE PER RECORD).
000130*-----------------------------------------------------------
000140*1996-04-02  TB  ORIGINAL LAYOUT (CR-0118)
000150*-----------------------------------------------------------
000160 FD  REPORT-FILE
000170     LABEL RECORDS ARE OMITTED.
000180 01  REPORT-OUT-RECORD               PIC X(132).
