000100*WSDATE01.CBL
000110*WORKING-STORAGE FOR THE EXPIRY-DATE VALIDITY CHECK USED BY
000120*GROCERY-REGISTER.COB (PARA 2150-CHECK-EXPIRY-DATE).
000130*-----------------------------------------------------------
000140*VALUE CHECKED ON ENTRY:  DTV-DATE-TO-CHECK (CCYYMMDD)
000150*VALUE RETURNED:          DTV-DATE-IS-VALID (88-LEVEL)
000160*-----------------------------------------------------------
000170*ADAPTED FROM THE ORIGINAL INTERACTIVE DATE-ACCEPT COPYBOOK;
000180*THE MONTH TABLE AND LEAP-YEAR ARITHMETIC ARE UNCHANGED.
000190*-----------------------------------------------------------
000200*1989-08-22  TB  ORIGINAL LAYOUT FOR INTERACTIVE DATE ENTRY
000210*1998-10-05  KO  CENTURY WINDOW WIDENED 1900-2079 (Y2K,
000220*                CR-0240)
000230*2004-03-11  MD  REUSED FOR BATCH EXPIRY-DATE VALIDATION
000240*                (HD#1190)
000250*-----------------------------------------------------------
000260 01  DTV-DATE-TO-CHECK                PIC 9(8).
000270 01  FILLER REDEFINES DTV-DATE-TO-CHECK.
000280     05  DTV-CHECK-CCYY                PIC 9(4).
000290     05  DTV-CHECK-MM                  PIC 9(2).
000300         88  DTV-MONTH-VALID           VALUE 1 THROUGH 12.
000310     05  DTV-CHECK-DD                  PIC 9(2).
000320
000330 01  DTV-MATRIX-AREA.
000331     02  FILLER PIC X(04) VALUE "0131".
000332     02  FILLER PIC X(04) VALUE "0228".
000333     02  FILLER PIC X(04) VALUE "0331".
000334     02  FILLER PIC X(04) VALUE "0430".
000335     02  FILLER PIC X(04) VALUE "0531".
000336     02  FILLER PIC X(04) VALUE "0630".
000337     02  FILLER PIC X(04) VALUE "0731".
000338     02  FILLER PIC X(04) VALUE "0831".
000339     02  FILLER PIC X(04) VALUE "0930".
000340     02  FILLER PIC X(04) VALUE "1031".
000341     02  FILLER PIC X(04) VALUE "1130".
000342     02  FILLER PIC X(04) VALUE "1231".
000343     02  FILLER                        PIC X(04).
000344 01  DTV-MATRIX REDEFINES DTV-MATRIX-AREA.
000345     02  DTV-TABLE-MONTH OCCURS 12 TIMES
000346         INDEXED BY DTV-MONTH-IDX.
000347         05  DTV-TABLE-MONTH-NUMBER    PIC 99.
000348         05  DTV-TABLE-MONTH-DAYS      PIC 99.
000349     02  FILLER                        PIC X(04).
000380
000390 01  W-DTV-DATE-IS-VALID.
000400     05  DTV-DATE-IS-VALID-SW          PIC X.
000410         88  DTV-DATE-IS-VALID         VALUE "Y".
000420         88  DTV-DATE-IS-NOT-VALID     VALUE "N".
000430     05  FILLER                        PIC X(03).
000440
000450 77  DTV-LEAP-YEAR-REMAINDER            PIC 99 COMP.
000460 77  DTV-LEAP-YEAR-DUMMY-QUO            PIC 9(4) COMP.
000470 77  DTV-DAYS-IN-MONTH                  PIC 99 COMP.
