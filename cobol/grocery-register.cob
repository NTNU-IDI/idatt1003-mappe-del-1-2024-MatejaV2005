000100*===============================================================
000110*IDENTIFICATION DIVISION.
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.    GROCREG.
000140 AUTHOR.        T. BERG.
000150 INSTALLATION.  NORDFOOD DATA CENTER.
000160 DATE-WRITTEN.  APRIL 1996.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190*-----------------------------------------------------------
000200*CHANGE LOG
000210*-----------------------------------------------------------
000220*1996-04-02  TB  ORIGINAL PROGRAM.  READS GROCERY-IN, VALIDATES
000230*                EACH TRANSACTION, CONVERTS THE ENTERED AMOUNT
000240*                TO ITS STANDARD UNIT AND MERGES THE RESULT
000250*                INTO THE GROC-WORK INVENTORY FILE (CR-0118).
000260*1996-06-11  TB  ADDED UNIT CONVERSION TABLE FOR G/KG AND
000270*                ML/L PAIRS (CR-0124).
000280*1997-03-30  TB  REJECTED-NAME CHECK ADDED -- A GROCERY NAME
000290*                MADE UP ENTIRELY OF DIGITS IS NOW KICKED BACK
000300*                TO THE EXCEPTION REPORT (CR-0149).
000310*1998-11-20  KO  DATE VALIDATION ROUTED THROUGH WSDATE01 SO
000320*                THE CENTURY WINDOW FIX APPLIES HERE TOO
000330*                (Y2K, CR-0240).
000340*1998-12-18  KO  BEST-BEFORE DATES OF 00000000 (BLANK CARD)
000350*                NO LONGER MIS-READ AS YEAR 1900 (Y2K, CR-0240).
000360*2003-06-09  MD  LOTS OF THE SAME GROCERY EXPIRING ON THE SAME
000370*                DAY ARE NOW COMBINED INTO ONE LOT RATHER THAN
000380*                KEPT AS SEPARATE ROWS (HD#1190).
000390*2003-07-02  MD  NEGATIVE AND ZERO ENTERED AMOUNTS REJECTED
000400*                (HD#1194).
000410*2009-01-20  MD  GROC-WORK NOW CARRIED FORWARD ACROSS RUNS
000420*                (SORT-MERGE AGAINST YESTERDAY'S FILE) INSTEAD
000430*                OF BEING REBUILT FROM TODAY'S INPUT ALONE
000440*                (HD#1674).
000450*2009-02-03  MD  UNIT CODE FOLDED TO UPPERCASE BEFORE THE TABLE
000460*                SEARCH IN 2170-EDIT-UNIT AND AGAIN IN
000470*                3000-CONVERT-TO-STANDARD-UNIT -- A LOWERCASE
000480*                UNIT ON THE INPUT CARD WAS BEING REJECTED
000490*                INSTEAD OF CONVERTED (HD#1698).
000500*2009-02-10  MD  LINKAGE SECTION AND THE LK-RUN-DATE CALL
000510*                PARAMETER REMOVED -- FOODSTR0 NO LONGER PASSES
000520*                THE RUN DATE DOWN; THIS STEP NOW ACCEPTS IT
000530*                FROM THE SYSTEM CLOCK ITSELF AT 1000-OPEN-FILES,
000540*                THE SAME AS EVERY OTHER STEP OF THE BATCH
000550*                (HD#1701).
000560*===============================================================
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  NORDFOOD-P4000.
000600 OBJECT-COMPUTER.  NORDFOOD-P4000.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS NUMERIC-CHAR IS "0" THRU "9".
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     COPY "SLGROCIN.CBL".
000680     COPY "SLGROCWK.CBL".
000690     SELECT GROC-PRESORT-FILE
000700         ASSIGN TO "GROC-PRESORT"
000710         ORGANIZATION IS LINE SEQUENTIAL.
000720     SELECT GROC-SORT-OUT-FILE
000730         ASSIGN TO "GROC-SORT-OUT"
000740         ORGANIZATION IS LINE SEQUENTIAL.
000750     SELECT GROC-SORT-WORK-FILE
000760         ASSIGN TO "GROC-SORT-WK".
000770     COPY "SLRPTOUT.CBL".
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810 COPY "FDGROCIN.CBL".
000820 COPY "FDGROCWK.CBL".
000830
000840 FD  GROC-PRESORT-FILE
000850     LABEL RECORDS ARE STANDARD.
000860 01  GROC-PRESORT-RECORD.
000870     05  GP-NAME                      PIC X(20).
000880     05  GP-EXP-DATE                  PIC 9(8).
000890     05  GP-PRICE                     PIC S9(5)V99.
000900     05  GP-AMOUNT                    PIC S9(7)V999.
000910     05  GP-UNIT                      PIC X(03).
000920     05  FILLER                       PIC X(10).
000930
000940 FD  GROC-SORT-OUT-FILE
000950     LABEL RECORDS ARE STANDARD.
000960 01  GROC-SORT-OUT-RECORD.
000970     05  GO-NAME                      PIC X(20).
000980     05  GO-EXP-DATE                  PIC 9(8).
000990     05  GO-PRICE                     PIC S9(5)V99.
001000     05  GO-AMOUNT                    PIC S9(7)V999.
001010     05  GO-UNIT                      PIC X(03).
001020     05  FILLER                       PIC X(10).
001030
001040 SD  GROC-SORT-WORK-FILE.
001050 01  GROC-SORT-RECORD.
001060     05  GS-NAME                      PIC X(20).
001070     05  GS-EXP-DATE                  PIC 9(8).
001080     05  GS-PRICE                     PIC S9(5)V99.
001090     05  GS-AMOUNT                    PIC S9(7)V999.
001100     05  GS-UNIT                      PIC X(03).
001110     05  FILLER                       PIC X(10).
001120 COPY "FDRPTOUT.CBL".
001130
001140 WORKING-STORAGE SECTION.
001150*-----------------------------------------------------------
001160*GROCERY-LOT WORKING BUFFER (ONE ENTRY FROM GROCERY-IN).
001170*-----------------------------------------------------------
001180 COPY "WSGROCLT.CBL".
001190
001200*-----------------------------------------------------------
001210*DATE-VALIDITY WORK AREA, SHARED WITH THE EXPIRY-CHECK
001220*PARAGRAPH BELOW.
001230*-----------------------------------------------------------
001240 COPY "WSDATE01.CBL".
001250
001260*-----------------------------------------------------------
001270*RUN-DATE WORK AREA -- ACCEPTED FROM THE SYSTEM CLOCK AT
001280*1000-OPEN-FILES BELOW, THE SAME AS FOODSTR0 AND EVERY OTHER
001290*STEP OF THIS BATCH (HD#1701).
001300*-----------------------------------------------------------
001310 01  W-RUN-DATE-WORK                  PIC 9(8).
001320 01  W-RUN-DATE-BROKEN-OUT REDEFINES
001330     W-RUN-DATE-WORK.
001340     05  W-RUN-CCYY                   PIC 9(4).
001350     05  W-RUN-MM                     PIC 9(2).
001360     05  W-RUN-DD                     PIC 9(2).
001370
001380 01  W-END-OF-FILE-SWITCHES.
001390     05  W-GROCERY-IN-EOF-SW          PIC X(01)  VALUE "N".
001400         88  GROCERY-IN-AT-EOF                  VALUE "Y".
001410     05  W-GROC-WORK-EOF-SW           PIC X(01)  VALUE "N".
001420         88  GROC-WORK-AT-EOF                   VALUE "Y".
001430     05  FILLER                       PIC X(08).
001440
001450 01  W-COUNTERS.
001460     05  W-TRANS-READ-COUNT           PIC 9(7) COMP.
001470     05  W-TRANS-ACCEPTED-COUNT       PIC 9(7) COMP.
001480     05  W-TRANS-REJECTED-COUNT       PIC 9(7) COMP.
001490     05  W-LOTS-WRITTEN-COUNT         PIC 9(7) COMP.
001500
001510*-----------------------------------------------------------
001520*NAME-SCAN TABLE -- THE ENTERED NAME IS REDEFINED AS A TABLE
001530*OF SINGLE CHARACTERS SO 2100-EDIT-NAME CAN WALK IT AND
001540*REJECT A NAME THAT IS NOTHING BUT DIGITS (A STRAY AMOUNT
001550*KEYED INTO THE NAME COLUMN ON THE SOURCE DOCUMENT).
001560*-----------------------------------------------------------
001570 01  W-NAME-SCAN-AREA                 PIC X(20).
001580 01  W-NAME-SCAN-TABLE REDEFINES
001590     W-NAME-SCAN-AREA.
001600     05  W-NAME-SCAN-CHAR OCCURS 20 TIMES
001610         INDEXED BY W-NAME-IDX        PIC X(01).
001620 01  W-NON-DIGIT-COUNT                PIC 9(2) COMP.
001630 01  W-NAME-DIGIT-COUNT               PIC 9(2) COMP.
001640 01  W-NAME-SIGN-COUNT                PIC 9(2) COMP.
001650 01  W-NAME-DECIMAL-COUNT             PIC 9(2) COMP.
001660 01  W-NAME-FIRST-CHAR-IDX            PIC 9(2) COMP.
001670
001680*-----------------------------------------------------------
001690*UNIT-CONVERTER WORK AREA.  ML AND DL REDUCE TO LITRES (L);
001700*KG REDUCES TO GRAMS (G); G, L AND STK (PIECE) PASS THROUGH
001710*UNCHANGED.  SEE PARA 3000 BELOW.
001720*-----------------------------------------------------------
001730 01  W-CONVERT-AREA.
001740     05  W-CONVERT-AMOUNT-IN          PIC S9(7)V999.
001750     05  W-CONVERT-AMOUNT-OUT         PIC S9(7)V999.
001760     05  W-CONVERT-UNIT-IN            PIC X(03).
001770     05  W-CONVERT-UNIT-OUT           PIC X(03).
001780
001790 01  W-UNIT-TABLE-AREA.
001800     05  FILLER PIC X(11) VALUE "ML L  D1000".
001810     05  FILLER PIC X(11) VALUE "DL L  D0010".
001820     05  FILLER PIC X(11) VALUE "KG G  M1000".
001830     05  FILLER PIC X(11) VALUE "G  G  N0000".
001840     05  FILLER PIC X(11) VALUE "L  L  N0000".
001850     05  FILLER PIC X(11) VALUE "STKSTKN0000".
001860 01  W-UNIT-TABLE REDEFINES W-UNIT-TABLE-AREA.
001870     05  W-UNIT-TABLE-ENTRY OCCURS 6 TIMES
001880         INDEXED BY W-UNIT-IDX.
001890         10  W-UT-UNIT-FROM           PIC X(03).
001900         10  W-UT-UNIT-TO             PIC X(03).
001910         10  W-UT-OPERATION           PIC X(01).
001920             88  W-UT-OP-IS-DIVIDE    VALUE "D".
001930             88  W-UT-OP-IS-MULTIPLY  VALUE "M".
001940             88  W-UT-OP-IS-NONE      VALUE "N".
001950         10  W-UT-FACTOR              PIC 9(04).
001960
001970 01  W-MERGE-KEY-SAVE.
001980     05  W-SAVE-NAME                  PIC X(20).
001990     05  W-SAVE-EXP-DATE              PIC 9(8).
002000     05  FILLER                       PIC X(08).
002010
002020 01  W-VALID-TRANS-SW                 PIC X(01)  VALUE "Y".
002030     88  TRANSACTION-IS-VALID                    VALUE "Y".
002040     88  TRANSACTION-IS-INVALID                  VALUE "N".
002050
002060 01  W-REPORT-LINE-AREA.
002070     05  W-RL-TEXT                    PIC X(80).
002080     05  FILLER                       PIC X(52).
002090
002100 PROCEDURE DIVISION.
002110
002120 0000-MAIN-LOGIC.
002130     PERFORM 1000-OPEN-FILES.
002140     PERFORM 2000-EDIT-GROCERY-TRANSACTIONS
002150         THRU 2000-EXIT
002160         UNTIL GROCERY-IN-AT-EOF.
002170     PERFORM 5000-MERGE-INTO-INVENTORY.
002180     PERFORM 9000-CLOSE-FILES.
002190     DISPLAY "GROCREG - RUN DATE " W-RUN-DATE-WORK.
002200     DISPLAY "GROCREG - READ     " W-TRANS-READ-COUNT.
002210     DISPLAY "GROCREG - ACCEPTED " W-TRANS-ACCEPTED-COUNT.
002220     DISPLAY "GROCREG - REJECTED " W-TRANS-REJECTED-COUNT.
002230     STOP RUN.
002240
002250*-----------------------------------------------------------
002260*1000 - OPEN ALL FILES FOR THIS STEP.
002270*-----------------------------------------------------------
002280 1000-OPEN-FILES.
002290     OPEN INPUT  GROCERY-FILE.
002300     OPEN OUTPUT GROC-PRESORT-FILE.
002310     OPEN EXTEND REPORT-FILE.
002320     MOVE ZERO TO W-TRANS-READ-COUNT.
002330     MOVE ZERO TO W-TRANS-ACCEPTED-COUNT.
002340     MOVE ZERO TO W-TRANS-REJECTED-COUNT.
002350     MOVE ZERO TO W-LOTS-WRITTEN-COUNT.
002360     ACCEPT W-RUN-DATE-WORK FROM DATE YYYYMMDD.
002370     PERFORM 1200-LOAD-PRIOR-INVENTORY.
002380     PERFORM 1100-READ-GROCERY-IN.
002390 1000-EXIT.
002400     EXIT.
002410
002420*-----------------------------------------------------------
002430*1200 - CARRY YESTERDAY'S CLOSING GROC-WORK FORWARD AS PRESORT
002440*INPUT SO 5000 COMBINES IT WITH TODAY'S NEW TRANSACTIONS LOT
002450*FOR LOT (HD#1674).  AN EMPTY GROC-WORK MEANS NO PRIOR STOCK.
002460*-----------------------------------------------------------
002470 1200-LOAD-PRIOR-INVENTORY.
002480     OPEN INPUT GROC-WORK-FILE.
002490     MOVE "N" TO W-GROC-WORK-EOF-SW.
002500     PERFORM 1210-READ-PRIOR-LOT.
002510     PERFORM 1220-COPY-PRIOR-LOT
002520         THRU 1220-EXIT
002530         UNTIL GROC-WORK-AT-EOF.
002540     CLOSE GROC-WORK-FILE.
002550 1200-EXIT.
002560     EXIT.
002570
002580 1210-READ-PRIOR-LOT.
002590     READ GROC-WORK-FILE
002600         AT END
002610             MOVE "Y" TO W-GROC-WORK-EOF-SW
002620     END-READ.
002630 1210-EXIT.
002640     EXIT.
002650
002660 1220-COPY-PRIOR-LOT.
002670     MOVE GW-NAME     TO GP-NAME.
002680     MOVE GW-EXP-DATE TO GP-EXP-DATE.
002690     MOVE GW-PRICE    TO GP-PRICE.
002700     MOVE GW-AMOUNT   TO GP-AMOUNT.
002710     MOVE GW-UNIT     TO GP-UNIT.
002720     MOVE SPACES      TO FILLER OF GROC-PRESORT-RECORD.
002730     WRITE GROC-PRESORT-RECORD.
002740     PERFORM 1210-READ-PRIOR-LOT.
002750 1220-EXIT.
002760     EXIT.
002770
002780 1100-READ-GROCERY-IN.
002790     READ GROCERY-FILE
002800         AT END
002810             MOVE "Y" TO W-GROCERY-IN-EOF-SW
002820         NOT AT END
002830             ADD 1 TO W-TRANS-READ-COUNT
002840     END-READ.
002850 1100-EXIT.
002860     EXIT.
002870
002880*-----------------------------------------------------------
002890*2000 - VALIDATE, CONVERT AND CARRY FORWARD ONE TRANSACTION.
002900*-----------------------------------------------------------
002910 2000-EDIT-GROCERY-TRANSACTIONS.
002920     MOVE "Y" TO W-VALID-TRANS-SW.
002930     PERFORM 2100-EDIT-NAME.
002940     IF TRANSACTION-IS-VALID
002950         PERFORM 2150-EDIT-AMOUNT
002960     END-IF.
002970     IF TRANSACTION-IS-VALID
002980         PERFORM 2170-EDIT-UNIT
002990     END-IF.
003000     IF TRANSACTION-IS-VALID
003010         PERFORM 2190-EDIT-EXPIRY-DATE
003020     END-IF.
003030     IF TRANSACTION-IS-VALID
003040         PERFORM 3000-CONVERT-TO-STANDARD-UNIT
003050         PERFORM 4000-BUILD-GROCERY-LOT
003060         ADD 1 TO W-TRANS-ACCEPTED-COUNT
003070     ELSE
003080         PERFORM 2900-WRITE-REJECT-LINE
003090         ADD 1 TO W-TRANS-REJECTED-COUNT
003100     END-IF.
003110     PERFORM 1100-READ-GROCERY-IN.
003120 2000-EXIT.
003130     EXIT.
003140
003150*2100 - NAME MUST BE PRESENT AND NOT A PURELY NUMERIC STRING (AN
003160*AMOUNT KEYED INTO THE NAME COLUMN BY MISTAKE), ALLOWING FOR AN
003170*OPTIONAL LEADING SIGN AND ONE OPTIONAL DECIMAL POINT.
003180 2100-EDIT-NAME.
003190     MOVE GI-NAME TO W-NAME-SCAN-AREA.
003200     IF GI-NAME = SPACES
003210         MOVE "N" TO W-VALID-TRANS-SW
003220     ELSE
003230         MOVE ZERO TO W-NON-DIGIT-COUNT
003240         MOVE ZERO TO W-NAME-DIGIT-COUNT
003250         MOVE ZERO TO W-NAME-SIGN-COUNT
003260         MOVE ZERO TO W-NAME-DECIMAL-COUNT
003270         MOVE ZERO TO W-NAME-FIRST-CHAR-IDX
003280         SET W-NAME-IDX TO 1
003290         PERFORM 2110-SCAN-NAME-CHARACTER
003300             THRU 2110-EXIT
003310             VARYING W-NAME-IDX FROM 1 BY 1
003320             UNTIL W-NAME-IDX > 20
003330         IF W-NON-DIGIT-COUNT = ZERO
003340             AND W-NAME-SIGN-COUNT NOT > 1
003350             AND W-NAME-DECIMAL-COUNT NOT > 1
003360             AND W-NAME-DIGIT-COUNT > ZERO
003370             MOVE "N" TO W-VALID-TRANS-SW
003380         END-IF
003390     END-IF.
003400 2100-EXIT.
003410     EXIT.
003420
003430 2110-SCAN-NAME-CHARACTER.
003440     IF W-NAME-SCAN-CHAR (W-NAME-IDX) NOT = SPACE
003450         IF W-NAME-FIRST-CHAR-IDX = ZERO
003460             MOVE W-NAME-IDX TO W-NAME-FIRST-CHAR-IDX
003470         END-IF
003480         EVALUATE TRUE
003490             WHEN W-NAME-SCAN-CHAR (W-NAME-IDX) NUMERIC-CHAR
003500                 ADD 1 TO W-NAME-DIGIT-COUNT
003510             WHEN W-NAME-SCAN-CHAR (W-NAME-IDX) = "+"
003520                 OR W-NAME-SCAN-CHAR (W-NAME-IDX) = "-"
003530                 ADD 1 TO W-NAME-SIGN-COUNT
003540                 IF W-NAME-IDX NOT = W-NAME-FIRST-CHAR-IDX
003550                     ADD 1 TO W-NON-DIGIT-COUNT
003560                 END-IF
003570             WHEN W-NAME-SCAN-CHAR (W-NAME-IDX) = "."
003580                 ADD 1 TO W-NAME-DECIMAL-COUNT
003590             WHEN OTHER
003600                 ADD 1 TO W-NON-DIGIT-COUNT
003610         END-EVALUATE
003620     END-IF.
003630 2110-EXIT.
003640     EXIT.
003650
003660*2150 - AMOUNT MUST BE NUMERIC AND GREATER THAN ZERO.
003670 2150-EDIT-AMOUNT.
003680     IF GI-AMOUNT NOT > ZERO
003690         MOVE "N" TO W-VALID-TRANS-SW
003700     END-IF.
003710 2150-EXIT.
003720     EXIT.
003730
003740*2170 - UNIT MUST BE ONE THE CONVERSION TABLE KNOWS.  UNIT
003750*CODES ARE FOLDED TO UPPERCASE FIRST SINCE THE COMPARE IS
003760*CASE-INSENSITIVE (HD#1698).
003770 2170-EDIT-UNIT.
003780     INSPECT GI-UNIT CONVERTING
003790         "abcdefghijklmnopqrstuvwxyz"
003800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003810     SET W-UNIT-IDX TO 1.
003820     SEARCH W-UNIT-TABLE-ENTRY
003830         AT END
003840             MOVE "N" TO W-VALID-TRANS-SW
003850         WHEN W-UT-UNIT-FROM (W-UNIT-IDX) = GI-UNIT
003860             CONTINUE
003870     END-SEARCH.
003880 2170-EXIT.
003890     EXIT.
003900
003910*2190 - BEST-BEFORE DATE MUST BE A VALID CALENDAR DATE.
003920 2190-EDIT-EXPIRY-DATE.
003930     IF GI-EXP-DATE = ZERO
003940         MOVE "N" TO W-VALID-TRANS-SW
003950     ELSE
003960         MOVE GI-EXP-DATE TO DTV-DATE-TO-CHECK
003970         PERFORM 8100-CHECK-DATE-VALIDITY
003980         IF DTV-DATE-IS-NOT-VALID
003990             MOVE "N" TO W-VALID-TRANS-SW
004000         END-IF
004010     END-IF.
004020 2190-EXIT.
004030     EXIT.
004040
004050 2900-WRITE-REJECT-LINE.
004060     MOVE SPACES TO W-REPORT-LINE-AREA.
004070     STRING "GROCREG REJECT - " GI-NAME
004080             " AMT=" GI-AMOUNT " UNIT=" GI-UNIT
004090             " EXP=" GI-EXP-DATE
004100             DELIMITED BY SIZE INTO W-RL-TEXT
004110     END-STRING.
004120     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
004130     WRITE REPORT-OUT-RECORD.
004140 2900-EXIT.
004150     EXIT.
004160
004170*-----------------------------------------------------------
004180*3000 - UNIT-CONVERTER.  SCALE THE ENTERED AMOUNT TO ITS
004190*STANDARD UNIT (SEE W-UNIT-TABLE-AREA ABOVE) AND CARRY THE
004200*STANDARD UNIT FORWARD.  THE UNIT CODE IS FOLDED TO UPPERCASE
004210*HERE TOO, SO THIS PARAGRAPH CONVERTS CORRECTLY EVEN IF EVER
004220*REACHED WITHOUT FIRST PASSING THROUGH 2170-EDIT-UNIT (HD#1698).
004230*-----------------------------------------------------------
004240 3000-CONVERT-TO-STANDARD-UNIT.
004250     MOVE GI-AMOUNT TO W-CONVERT-AMOUNT-IN.
004260     MOVE GI-UNIT TO W-CONVERT-UNIT-IN.
004270     INSPECT W-CONVERT-UNIT-IN CONVERTING
004280         "abcdefghijklmnopqrstuvwxyz"
004290         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004300     SET W-UNIT-IDX TO 1.
004310     SEARCH W-UNIT-TABLE-ENTRY
004320         AT END
004330             MOVE W-CONVERT-AMOUNT-IN TO W-CONVERT-AMOUNT-OUT
004340             MOVE W-CONVERT-UNIT-IN   TO W-CONVERT-UNIT-OUT
004350         WHEN W-UT-UNIT-FROM (W-UNIT-IDX) = W-CONVERT-UNIT-IN
004360             PERFORM 3100-APPLY-CONVERSION-FACTOR
004370     END-SEARCH.
004380 3000-EXIT.
004390     EXIT.
004400
004410*3100 - APPLY THE TABLE'S SCALE OPERATION TO ONE AMOUNT.
004420 3100-APPLY-CONVERSION-FACTOR.
004430     MOVE W-UT-UNIT-TO (W-UNIT-IDX) TO W-CONVERT-UNIT-OUT.
004440     IF W-UT-OP-IS-DIVIDE (W-UNIT-IDX)
004450         COMPUTE W-CONVERT-AMOUNT-OUT ROUNDED =
004460             W-CONVERT-AMOUNT-IN / W-UT-FACTOR (W-UNIT-IDX)
004470     ELSE
004480         IF W-UT-OP-IS-MULTIPLY (W-UNIT-IDX)
004490             COMPUTE W-CONVERT-AMOUNT-OUT =
004500                 W-CONVERT-AMOUNT-IN * W-UT-FACTOR (W-UNIT-IDX)
004510         ELSE
004520             MOVE W-CONVERT-AMOUNT-IN TO W-CONVERT-AMOUNT-OUT
004530         END-IF
004540     END-IF.
004550 3100-EXIT.
004560     EXIT.
004570
004580*-----------------------------------------------------------
004590*4000 - BUILD ONE GROCERY-LOT ENTRY AND DROP IT TO THE SORT
004600*WORK FILE FOR COMBINING IN 5000.
004610*-----------------------------------------------------------
004620 4000-BUILD-GROCERY-LOT.
004630     MOVE GI-NAME           TO GL-NAME.
004640     INSPECT GL-NAME CONVERTING
004650         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004660         TO "abcdefghijklmnopqrstuvwxyz".
004670     MOVE GI-PRICE          TO GL-PRICE.
004680     MOVE W-CONVERT-AMOUNT-OUT TO GL-AMOUNT.
004690     MOVE W-CONVERT-UNIT-OUT   TO GL-UNIT.
004700     MOVE GI-EXP-DATE       TO GL-EXP-DATE.
004710     MOVE "A"               TO GL-STATUS.
004720     MOVE GL-NAME           TO GP-NAME.
004730     MOVE GL-EXP-DATE       TO GP-EXP-DATE.
004740     MOVE GL-PRICE          TO GP-PRICE.
004750     MOVE GL-AMOUNT         TO GP-AMOUNT.
004760     MOVE GL-UNIT           TO GP-UNIT.
004770     MOVE SPACES            TO FILLER OF GROC-PRESORT-RECORD.
004780     WRITE GROC-PRESORT-RECORD.
004790     ADD 1 TO W-LOTS-WRITTEN-COUNT.
004800 4000-EXIT.
004810     EXIT.
004820
004830*-----------------------------------------------------------
004840*5000 - MERGE TODAY'S ACCEPTED LOTS INTO GROC-WORK, SORTED
004850*ASCENDING BY NAME THEN BEST-BEFORE DATE, COMBINING LOTS OF
004860*THE SAME GROCERY EXPIRING ON THE SAME DAY.
004870*-----------------------------------------------------------
004880 5000-MERGE-INTO-INVENTORY.
004890     CLOSE GROC-PRESORT-FILE.
004900     SORT GROC-SORT-WORK-FILE
004910         ON ASCENDING KEY GS-NAME GS-EXP-DATE
004920         USING GROC-PRESORT-FILE
004930         GIVING GROC-SORT-OUT-FILE.
004940     PERFORM 5200-BUILD-WORK-FILE.
004950 5000-EXIT.
004960     EXIT.
004970
004980 5200-BUILD-WORK-FILE.
004990     OPEN INPUT  GROC-SORT-OUT-FILE.
005000     OPEN OUTPUT GROC-WORK-FILE.
005010     MOVE "N" TO W-GROC-WORK-EOF-SW.
005020     MOVE SPACES TO W-MERGE-KEY-SAVE.
005030     PERFORM 5210-READ-SORT-OUTPUT.
005040     PERFORM 5220-COMBINE-SORTED-LOTS
005050         THRU 5220-EXIT
005060         UNTIL GROC-WORK-AT-EOF.
005070     CLOSE GROC-SORT-OUT-FILE.
005080     CLOSE GROC-WORK-FILE.
005090 5200-EXIT.
005100     EXIT.
005110
005120 5210-READ-SORT-OUTPUT.
005130     READ GROC-SORT-OUT-FILE
005140         AT END
005150             MOVE "Y" TO W-GROC-WORK-EOF-SW
005160     END-READ.
005170 5210-EXIT.
005180     EXIT.
005190 5220-COMBINE-SORTED-LOTS.
005200     MOVE GO-NAME     TO GW-NAME.
005210     MOVE GO-PRICE    TO GW-PRICE.
005220     MOVE GO-AMOUNT   TO GW-AMOUNT.
005230     MOVE GO-UNIT     TO GW-UNIT.
005240     MOVE GO-EXP-DATE TO GW-EXP-DATE.
005250     MOVE GO-NAME     TO W-SAVE-NAME.
005260     MOVE GO-EXP-DATE TO W-SAVE-EXP-DATE.
005270     PERFORM 5210-READ-SORT-OUTPUT.
005280     PERFORM 5225-ADD-MATCHING-LOT
005290         THRU 5225-EXIT
005300         UNTIL GROC-WORK-AT-EOF
005310         OR GO-NAME NOT = W-SAVE-NAME
005320         OR GO-EXP-DATE NOT = W-SAVE-EXP-DATE.
005330     MOVE SPACES TO FILLER OF GROC-WORK-RECORD.
005340     WRITE GROC-WORK-RECORD.
005350 5220-EXIT.
005360     EXIT.
005370 5225-ADD-MATCHING-LOT.
005380     ADD GO-AMOUNT TO GW-AMOUNT.
005390     PERFORM 5210-READ-SORT-OUTPUT.
005400 5225-EXIT.
005410     EXIT.
005420
005430*-----------------------------------------------------------
005440*8100 - DATE-VALIDITY CHECK (SHARED COPYBOOK LOGIC).  CHECKS
005450*MONTH RANGE, DAY-OF-MONTH RANGE AND FEBRUARY LEAP-YEAR RULE.
005460*-----------------------------------------------------------
005470 8100-CHECK-DATE-VALIDITY.
005480     MOVE "Y" TO DTV-DATE-IS-VALID-SW.
005490     IF NOT DTV-MONTH-VALID
005500         MOVE "N" TO DTV-DATE-IS-VALID-SW
005510         GO TO 8100-EXIT
005520     END-IF.
005530     SET DTV-MONTH-IDX TO DTV-CHECK-MM.
005540     MOVE DTV-TABLE-MONTH-DAYS (DTV-MONTH-IDX)
005550         TO DTV-DAYS-IN-MONTH.
005560     IF DTV-CHECK-MM = 02
005570         DIVIDE DTV-CHECK-CCYY BY 4
005580             GIVING DTV-LEAP-YEAR-DUMMY-QUO
005590             REMAINDER DTV-LEAP-YEAR-REMAINDER
005600         IF DTV-LEAP-YEAR-REMAINDER = ZERO
005610             MOVE 29 TO DTV-DAYS-IN-MONTH
005620         END-IF
005630     END-IF.
005640     IF DTV-CHECK-DD = ZERO OR DTV-CHECK-DD > DTV-DAYS-IN-MONTH
005650         MOVE "N" TO DTV-DATE-IS-VALID-SW
005660     END-IF.
005670 8100-EXIT.
005680     EXIT.
005690
005700 9000-CLOSE-FILES.
005710     CLOSE GROCERY-FILE.
005720     CLOSE REPORT-FILE.
005730 9000-EXIT.
005740     EXIT.
