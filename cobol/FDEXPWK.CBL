000100*FDEXPWK.CBL
000110*FD FOR THE EXPIRED-WORK STAGING FILE.  SAME SHAPE AS
000120*FDGROCWK.CBL, PREFIXED EW- (FILE-SECTION RECORD).
000130*-----------------------------------------------------------
000140*1996-07-01  TB  ORIGINAL LAYOUT (CR-0130)
000150*-----------------------------------------------------------
000160 FD  EXP-WORK-FILE
000170     LABEL RECORDS ARE STANDARD.
000180 01  EXP-WORK-RECORD.
000190     05  EW-NAME                     PIC X(20).
000200     05  EW-PRICE                    PIC S9(5)V99.
000210     05  EW-AMOUNT                   PIC S9(7)V999.
000220     05  EW-UNIT                     PIC X(03).
000230     05  EW-EXP-DATE                 PIC 9(8).
000240     05  FILLER                      PIC X(10).
