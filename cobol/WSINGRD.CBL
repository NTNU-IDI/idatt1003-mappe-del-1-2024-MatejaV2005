000100*WSINGRD.CBL
000110*WORKING-STORAGE LAYOUT FOR ONE INGREDIENT REQUIREMENT LINE
000120*OF A RECIPE.  AMOUNT IS ALWAYS IN STANDARD UNITS (SAME
000130*CONVERSION TABLE AS GROCERY-REGISTER.COB PARA 3000 --
000140*RECIPE-REGISTER.COB PARA 3150 RUNS EVERY INGREDIENT LINE
000150*THROUGH THAT TABLE BEFORE IT IS STAGED TO RECIPE-WORK).
000160*-----------------------------------------------------------
000170*1997-02-14  TB  ORIGINAL LAYOUT (CR-0151)
000180*2009-02-03  MD  REMARK ABOVE CONFIRMED AGAINST RECIPE-REGISTER.
000190*                COB PARA 3150, ADDED THIS CYCLE (HD#1698).
000200*-----------------------------------------------------------
000210     10  IG-NAME                     PIC X(20).
000220     10  IG-AMOUNT                   PIC S9(7)V999.
000230     10  IG-UNIT                     PIC X(03).
