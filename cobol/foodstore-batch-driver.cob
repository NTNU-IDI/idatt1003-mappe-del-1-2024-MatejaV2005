000100*===============================================================
000110*IDENTIFICATION DIVISION.
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.    FOODSTR0.
000140 AUTHOR.        T. BERG.
000150 INSTALLATION.  NORDFOOD DATA CENTER.
000160 DATE-WRITTEN.  APRIL 1996.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190*-----------------------------------------------------------
000200*CHANGE LOG
000210*-----------------------------------------------------------
000220*1996-04-02  TB  ORIGINAL PROGRAM.  DRIVES THE NIGHTLY FOOD-
000230*                STORAGE BATCH RUN: REGISTER GROCERIES, SPLIT
000240*                OUT EXPIRED STOCK, LOAD THE RECIPE BOOK,
000250*                APPLY CONSUMPTION, PRINT REPORTS (CR-0118).
000260*1996-09-14  TB  ADDED RETURN-CODE PASS-BACK TO JCL (CR-0135).
000270*1998-11-02  KO  RUN-DATE NOW TAKEN FROM THE SYSTEM CLOCK
000280*                RATHER THAN AN OPERATOR-KEYED PARAMETER CARD
000290*                (Y2K REMEDIATION, CR-0240).
000300*1998-12-18  KO  CENTURY WINDOW FOR RUN-DATE WIDENED TO COVER
000310*                1900-2079 (Y2K, CR-0240).
000320*2001-03-07  RL  ADDED TEST-MODE UPSI SWITCH SO THE OPERATIONS
000330*                DESK CAN RE-RUN A DAY WITHOUT OVERWRITING THE
000340*                PRODUCTION WORK FILES (HD#0912).
000350*2004-03-11  MD  REMOVED CONTROL-FILE STEP -- THE LAST-RUN
000360*                CONTROL RECORD IT READ WAS NEVER WRITTEN BY
000370*                ANY STEP IN THIS BATCH AND WAS NOT NEEDED
000380*                (HD#1190).
000390*2009-01-20  MD  STEP NUMBERING ALIGNED WITH OPERATIONS RUN
000400*                BOOK SECTION 4 (HD#1674).
000410*2009-02-10  MD  BACKED OUT THE LK-RUN-DATE CALL PARAMETER ADDED
000420*                TO EACH STEP LAST MONTH -- NONE OF THIS SHOP'S
000430*                CALLED PROGRAMS TAKE A PARAMETER LIST, AND THE
000440*                OPERATIONS DESK FLAGGED IT AS UNFAMILIAR AT THE
000450*                CUTOVER REVIEW.  EVERY STEP NOW ACCEPTS THE RUN
000460*                DATE FROM THE SYSTEM CLOCK ON ITS OWN (HD#1701).
000470*===============================================================
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  NORDFOOD-P4000.
000510 OBJECT-COMPUTER.  NORDFOOD-P4000.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS NUMERIC-CHAR IS "0" THRU "9"
000550     UPSI-0 IS FOODSTR-RUN-SWITCH
000560         ON STATUS IS TEST-RUN-REQUESTED
000570         OFF STATUS IS PRODUCTION-RUN-REQUESTED.
000580
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610
000620*-----------------------------------------------------------
000630*RUN-DATE AREA -- OBTAINED FROM THE SYSTEM CLOCK, BROKEN OUT
000640*FOR THE STARTING DISPLAY LINE BELOW.  EACH WORKER PROGRAM
000650*ACCEPTS THE SAME SYSTEM CLOCK INDEPENDENTLY (HD#1701).
000660*-----------------------------------------------------------
000670 01  W-RUN-DATE-AREA.
000680     05  W-RUN-DATE-CCYYMMDD          PIC 9(8).
000690     05  FILLER                       PIC X(04).
000700
000710 01  W-RUN-DATE-BROKEN-OUT REDEFINES
000720     W-RUN-DATE-AREA.
000730     05  W-RUN-DATE-CCYY              PIC 9(4).
000740     05  W-RUN-DATE-MM                PIC 9(2).
000750     05  W-RUN-DATE-DD                PIC 9(2).
000760     05  FILLER                       PIC X(04).
000770
000780 01  W-STEP-NUMBER                    PIC 9(2) COMP.
000790 01  W-STEP-NUMBER-EDIT REDEFINES
000800     W-STEP-NUMBER.
000810     05  FILLER                       PIC 9(2).
000820
000830 01  W-BATCH-RETURN-CODE              PIC 9(2) COMP.
000840 01  W-BATCH-RETURN-CODE-R REDEFINES
000850     W-BATCH-RETURN-CODE.
000860     05  W-RC-SEVERITY                PIC 9(1).
000870     05  FILLER                       PIC 9(1).
000880
000890 01  W-TODAY-DAY-COUNT                PIC 9(7) COMP.
000900
000910*-----------------------------------------------------------
000920*NO PARAMETERS ARE PASSED TO THE WORKER PROGRAMS BELOW.  EACH
000930*ONE ACCEPTS THE RUN DATE FROM THE SYSTEM CLOCK INDEPENDENTLY,
000940*THE SAME WAY THIS STEP DOES, SO ALL SEVEN STEPS OF A GIVEN
000950*NIGHT'S RUN LOG THE SAME CALENDAR DATE WITHOUT A CALL-STACK
000960*PARAMETER.  INVENTORY/RECIPE STATE STILL TRAVELS ON THE
000970*GROC-WORK, EXPIRED-WORK AND RECIPE-WORK FILES, THE SAME AS
000980*EVERY OTHER STEP-TO-STEP HANDOFF IN THIS BATCH.
000990*-----------------------------------------------------------
001000
001010 PROCEDURE DIVISION.
001020
001030 0100-INITIALIZE-RUN.
001040     MOVE ZERO TO W-BATCH-RETURN-CODE.
001050     MOVE ZERO TO W-STEP-NUMBER.
001060     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
001070     DISPLAY "FOODSTR0 - FOOD STORAGE BATCH RUN - "
001080             W-RUN-DATE-CCYY "-" W-RUN-DATE-MM "-"
001090             W-RUN-DATE-DD.
001100 0100-EXIT.
001110     EXIT.
001120
001130 0200-REGISTER-GROCERIES.
001140     ADD 1 TO W-STEP-NUMBER.
001150     DISPLAY "STEP " W-STEP-NUMBER
001160             " - REGISTERING GROCERY TRANSACTIONS".
001170     CALL "GROCREG".
001180 0200-EXIT.
001190     EXIT.
001200
001210 0300-SEGREGATE-EXPIRED-LOTS.
001220     ADD 1 TO W-STEP-NUMBER.
001230     DISPLAY "STEP " W-STEP-NUMBER
001240             " - SEGREGATING EXPIRED LOTS".
001250     CALL "GROCEXP".
001260 0300-EXIT.
001270     EXIT.
001280
001290 0400-LOAD-RECIPE-BOOK.
001300     ADD 1 TO W-STEP-NUMBER.
001310     DISPLAY "STEP " W-STEP-NUMBER
001320             " - LOADING THE RECIPE BOOK".
001330     CALL "RECPREG".
001340 0400-EXIT.
001350     EXIT.
001360
001370 0500-APPLY-REMOVALS.
001380     ADD 1 TO W-STEP-NUMBER.
001390     DISPLAY "STEP " W-STEP-NUMBER
001400             " - APPLYING CONSUMPTION TRANSACTIONS".
001410     CALL "GROCREM".
001420 0500-EXIT.
001430     EXIT.
001440
001450 0600-PRODUCE-GROCERY-REPORTS.
001460     ADD 1 TO W-STEP-NUMBER.
001470     DISPLAY "STEP " W-STEP-NUMBER
001480             " - PRINTING INVENTORY AND VALUATION REPORTS".
001490     CALL "FOODRPT".
001500 0600-EXIT.
001510     EXIT.
001520
001530 0700-PRODUCE-RECIPE-REPORTS.
001540     ADD 1 TO W-STEP-NUMBER.
001550     DISPLAY "STEP " W-STEP-NUMBER
001560             " - PRINTING RECIPE AVAILABILITY REPORTS".
001570     CALL "RECPRPT".
001580 0700-EXIT.
001590     EXIT.
001600
001610 0900-TERMINATE-RUN.
001620     DISPLAY "FOODSTR0 - BATCH RUN COMPLETE - RETURN CODE "
001630             W-BATCH-RETURN-CODE.
001640 0900-EXIT.
001650     EXIT.
001660
001670 0000-MAIN-LOGIC.
001680     PERFORM 0100-INITIALIZE-RUN.
001690     PERFORM 0200-REGISTER-GROCERIES.
001700     PERFORM 0300-SEGREGATE-EXPIRED-LOTS.
001710     PERFORM 0400-LOAD-RECIPE-BOOK.
001720     PERFORM 0500-APPLY-REMOVALS.
001730     PERFORM 0600-PRODUCE-GROCERY-REPORTS.
001740     PERFORM 0700-PRODUCE-RECIPE-REPORTS.
001750     PERFORM 0900-TERMINATE-RUN.
001760     MOVE W-BATCH-RETURN-CODE TO RETURN-CODE.
001770     STOP RUN.
