000100*WSRECIPE.CBL
000110*WORKING-STORAGE LAYOUT FOR ONE RECIPE-BOOK ENTRY, AS HELD
000120*IN THE RECIPE TABLE BUILT BY RECIPE-REGISTER.COB AND READ
000130*BACK BY RECIPE-REPORT.COB.  INGREDIENT LIST IS VARIABLE
000140*LENGTH, 1 TO 10 LINES, DRIVEN BY RC-ING-COUNT.
000150*-----------------------------------------------------------
000160*1997-02-14  TB  ORIGINAL LAYOUT (CR-0151)
000170*1998-12-01  KO  RC-ING-COUNT CHANGED TO COMP FOR USE AS AN
000180*                OCCURS DEPENDING-ON SUBSCRIPT (Y2K CLEANUP,
000190*                CR-0240)
000200*-----------------------------------------------------------
000210 01  RECIPE-TABLE-ENTRY.
000220     05  RC-NAME                     PIC X(30).
000230     05  RC-NAME-LOWER                PIC X(30).
000240     05  RC-DESCRIPTION               PIC X(60).
000250     05  RC-PROCESS                   PIC X(80).
000260     05  RC-ING-COUNT                 PIC 9(2) COMP.
000270     05  RC-INGREDIENTS OCCURS 1 TO 10 TIMES
000280             DEPENDING ON RC-ING-COUNT
000290             INDEXED BY RC-ING-IDX.
000300         COPY "WSINGRD.CBL".
000310     05  RC-STATUS                    PIC X(01).
000320         88  RC-CAN-BE-MADE           VALUE "Y".
000330         88  RC-CANNOT-BE-MADE        VALUE "N".
000340     05  FILLER                       PIC X(08).
