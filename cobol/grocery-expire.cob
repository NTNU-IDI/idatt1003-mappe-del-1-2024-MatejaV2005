000100*===============================================================
000110*IDENTIFICATION DIVISION.
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID.    GROCEXP.
000140 AUTHOR.        T. BERG.
000150 INSTALLATION.  NORDFOOD DATA CENTER.
000160 DATE-WRITTEN.  JULY 1996.
000170 DATE-COMPILED.
000180 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000190*-----------------------------------------------------------
000200*CHANGE LOG
000210*-----------------------------------------------------------
000220*1996-07-01  TB  ORIGINAL PROGRAM.  SPLITS GROC-WORK INTO
000230*                CURRENT STOCK AND EXPIRED STOCK, ONE LOT AT A
000240*                TIME, SO THE REMOVAL AND REPORTING STEPS NEVER
000250*                SEE A LOT PAST ITS BEST-BEFORE DATE (CR-0130).
000260*1996-09-23  TB  A LOT EXPIRING ON THE RUN DATE ITSELF IS KEPT
000270*                IN STOCK ONE MORE DAY -- ONLY STRICTLY PAST
000280*                DATES ARE SEGREGATED (CR-0141).
000290*1998-11-20  KO  EXPIRY COMPARISON NOW USES THE CCYYMMDD SYSTEM
000300*                CLOCK DATE INSTEAD OF AN OPERATOR-KEYED CUT-OFF
000310*                CARD (Y2K, CR-0240).
000320*2003-06-09  MD  EXPIRED LOTS OF THE SAME GROCERY ARE NOW
000330*                COMBINED BY NAME IN EXPIRED-WORK RATHER THAN
000340*                KEPT AS SEPARATE ROWS, MATCHING THE WAY
000350*                GROCERY-REGISTER COMBINES CURRENT STOCK
000360*                (HD#1190).
000370*2009-01-20  MD  EXPIRED-WORK NOW CARRIED FORWARD ACROSS RUNS
000380*                (SORT-MERGE AGAINST YESTERDAY'S EXPIRED-STORE
000390*                FILE) INSTEAD OF BEING OVERWRITTEN EACH NIGHT
000400*                (HD#1674).
000410*2009-02-10  MD  LINKAGE SECTION AND THE LK-RUN-DATE CALL
000420*                PARAMETER REMOVED -- THIS STEP NOW ACCEPTS THE
000430*                RUN DATE FROM THE SYSTEM CLOCK ITSELF AT
000440*                0000-MAIN-LOGIC, THE SAME AS EVERY OTHER STEP
000450*                OF THE BATCH (HD#1701).
000460*===============================================================
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  NORDFOOD-P4000.
000500 OBJECT-COMPUTER.  NORDFOOD-P4000.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS NUMERIC-CHAR IS "0" THRU "9".
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     COPY "SLGROCWK.CBL".
000580     SELECT GROC-ACTIVE-FILE
000590         ASSIGN TO "GROC-ACTIVE"
000600         ORGANIZATION IS LINE SEQUENTIAL.
000610     COPY "SLEXPWK.CBL".
000620     SELECT EXP-PRESORT-FILE
000630         ASSIGN TO "EXP-PRESORT"
000640         ORGANIZATION IS LINE SEQUENTIAL.
000650     SELECT EXP-SORT-OUT-FILE
000660         ASSIGN TO "EXP-SORT-OUT"
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680     SELECT EXP-SORT-WORK-FILE
000690         ASSIGN TO "EXP-SORT-WK".
000700     COPY "SLRPTOUT.CBL".
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740 COPY "FDGROCWK.CBL".
000750
000760 FD  GROC-ACTIVE-FILE
000770     LABEL RECORDS ARE STANDARD.
000780 01  GROC-ACTIVE-RECORD.
000790     05  GA-NAME                      PIC X(20).
000800     05  GA-PRICE                     PIC S9(5)V99.
000810     05  GA-AMOUNT                    PIC S9(7)V999.
000820     05  GA-UNIT                      PIC X(03).
000830     05  GA-EXP-DATE                  PIC 9(8).
000840     05  FILLER                       PIC X(10).
000850
000860 COPY "FDEXPWK.CBL".
000870
000880 FD  EXP-PRESORT-FILE
000890     LABEL RECORDS ARE STANDARD.
000900 01  EXP-PRESORT-RECORD.
000910     05  EP-NAME                      PIC X(20).
000920     05  EP-EXP-DATE                  PIC 9(8).
000930     05  EP-PRICE                     PIC S9(5)V99.
000940     05  EP-AMOUNT                    PIC S9(7)V999.
000950     05  EP-UNIT                      PIC X(03).
000960     05  FILLER                       PIC X(10).
000970
000980 FD  EXP-SORT-OUT-FILE
000990     LABEL RECORDS ARE STANDARD.
001000 01  EXP-SORT-OUT-RECORD.
001010     05  EO-NAME                      PIC X(20).
001020     05  EO-EXP-DATE                  PIC 9(8).
001030     05  EO-PRICE                     PIC S9(5)V99.
001040     05  EO-AMOUNT                    PIC S9(7)V999.
001050     05  EO-UNIT                      PIC X(03).
001060     05  FILLER                       PIC X(10).
001070
001080 SD  EXP-SORT-WORK-FILE.
001090 01  EXP-SORT-RECORD.
001100     05  ES-NAME                      PIC X(20).
001110     05  ES-EXP-DATE                  PIC 9(8).
001120     05  ES-PRICE                     PIC S9(5)V99.
001130     05  ES-AMOUNT                    PIC S9(7)V999.
001140     05  ES-UNIT                      PIC X(03).
001150     05  FILLER                       PIC X(10).
001160 COPY "FDRPTOUT.CBL".
001170
001180 WORKING-STORAGE SECTION.
001190*-----------------------------------------------------------
001200*RUN-DATE, ACCEPTED FROM THE SYSTEM CLOCK AT 0000-MAIN-LOGIC
001210*BELOW -- USED TO TEST WHETHER A LOT'S BEST-BEFORE DATE HAS
001220*STRICTLY PASSED.
001230*-----------------------------------------------------------
001240 01  W-RUN-DATE-WORK                  PIC 9(8).
001250 01  W-RUN-DATE-BROKEN-OUT REDEFINES
001260     W-RUN-DATE-WORK.
001270     05  W-RUN-CCYY                   PIC 9(4).
001280     05  W-RUN-MM                     PIC 9(2).
001290     05  W-RUN-DD                     PIC 9(2).
001300
001310 01  W-LOT-EXPIRED-SW                 PIC X(01)  VALUE "N".
001320     88  W-LOT-IS-EXPIRED                       VALUE "Y".
001330     88  W-LOT-IS-ACTIVE                        VALUE "N".
001340
001350 01  W-END-OF-FILE-SWITCHES.
001360     05  W-GROC-WORK-EOF-SW           PIC X(01)  VALUE "N".
001370         88  GROC-WORK-AT-EOF                   VALUE "Y".
001380     05  W-EXP-WORK-EOF-SW            PIC X(01)  VALUE "N".
001390         88  EXP-WORK-AT-EOF                    VALUE "Y".
001400     05  FILLER                       PIC X(08).
001410
001420 01  W-COUNTERS.
001430     05  W-LOTS-READ-COUNT            PIC 9(7) COMP.
001440     05  W-LOTS-KEPT-COUNT            PIC 9(7) COMP.
001450     05  W-LOTS-EXPIRED-COUNT         PIC 9(7) COMP.
001460     05  FILLER                       PIC X(06).
001470
001480*-----------------------------------------------------------
001490*EXPIRY-TEST WORK AREA.  THE RUN DATE AND THE LOT'S BEST-
001500*BEFORE DATE ARE BOTH BROKEN OUT SO THE COMPARISON CAN BE
001510*MADE ON THE WHOLE CCYYMMDD VALUE (A LOT IS EXPIRED ONLY WHEN
001520*ITS DATE IS STRICTLY LESS THAN THE RUN DATE).
001530*-----------------------------------------------------------
001540 01  W-EXPIRE-TEST-AREA.
001550     05  W-ET-RUN-DATE                PIC 9(8).
001560     05  W-ET-LOT-DATE                PIC 9(8).
001570     05  FILLER                       PIC X(04).
001580 01  W-EXPIRE-TEST-R REDEFINES
001590     W-EXPIRE-TEST-AREA.
001600     05  W-ET-RUN-CCYYMMDD            PIC 9(8).
001610     05  W-ET-LOT-CCYYMMDD            PIC 9(8).
001620     05  FILLER                       PIC X(04).
001630
001640 01  W-MERGE-KEY-SAVE.
001650     05  W-SAVE-NAME                  PIC X(20).
001660     05  W-SAVE-EXP-DATE              PIC 9(8).
001670     05  FILLER                       PIC X(08).
001680 01  W-MERGE-KEY-COMBINED REDEFINES
001690     W-MERGE-KEY-SAVE.
001700     05  W-SAVE-KEY-WHOLE             PIC X(36).
001710
001720 01  W-REPORT-LINE-AREA.
001730     05  W-RL-TEXT                    PIC X(80).
001740     05  FILLER                       PIC X(52).
001750
001760 PROCEDURE DIVISION.
001770
001780 0000-MAIN-LOGIC.
001790     ACCEPT W-RUN-DATE-WORK FROM DATE YYYYMMDD.
001800     PERFORM 1000-OPEN-FILES.
001810     PERFORM 2000-SPLIT-MAIN-STORE
001820         THRU 2000-EXIT
001830         UNTIL GROC-WORK-AT-EOF.
001840     PERFORM 5000-MERGE-EXPIRED-STORE.
001850     PERFORM 6000-REPLACE-GROC-WORK.
001860     PERFORM 9000-CLOSE-FILES.
001870     DISPLAY "GROCEXP - LOTS READ     " W-LOTS-READ-COUNT.
001880     DISPLAY "GROCEXP - LOTS KEPT      " W-LOTS-KEPT-COUNT.
001890     DISPLAY "GROCEXP - LOTS EXPIRED   " W-LOTS-EXPIRED-COUNT.
001900     STOP RUN.
001910
001920*-----------------------------------------------------------
001930*1000 - OPEN ALL FILES FOR THIS STEP AND CARRY YESTERDAY'S
001940*EXPIRED-STORE LOTS FORWARD ONTO THE EXPIRED-PRESORT FILE SO
001950*5000 COMBINES THEM WITH ANY LOTS SEGREGATED TODAY (HD#1674).
001960*-----------------------------------------------------------
001970 1000-OPEN-FILES.
001980     OPEN INPUT  GROC-WORK-FILE.
001990     OPEN OUTPUT GROC-ACTIVE-FILE.
002000     OPEN OUTPUT EXP-PRESORT-FILE.
002010     OPEN EXTEND REPORT-FILE.
002020     MOVE ZERO TO W-LOTS-READ-COUNT.
002030     MOVE ZERO TO W-LOTS-KEPT-COUNT.
002040     MOVE ZERO TO W-LOTS-EXPIRED-COUNT.
002050     PERFORM 1200-LOAD-PRIOR-EXPIRED.
002060     PERFORM 1100-READ-GROC-WORK.
002070 1000-EXIT.
002080     EXIT.
002090
002100*AN EMPTY EXPIRED-WORK FILE MEANS NO LOTS HAVE EVER EXPIRED --
002110*IT IS ASSUMED TO EXIST (EVEN IF EMPTY) BEFORE THE FIRST RUN.
002120 1200-LOAD-PRIOR-EXPIRED.
002130     OPEN INPUT EXP-WORK-FILE.
002140     MOVE "N" TO W-EXP-WORK-EOF-SW.
002150     PERFORM 1210-READ-PRIOR-EXPIRED.
002160     PERFORM 1220-COPY-PRIOR-EXPIRED
002170         THRU 1220-EXIT
002180         UNTIL EXP-WORK-AT-EOF.
002190     CLOSE EXP-WORK-FILE.
002200 1200-EXIT.
002210     EXIT.
002220
002230 1210-READ-PRIOR-EXPIRED.
002240     READ EXP-WORK-FILE
002250         AT END
002260             MOVE "Y" TO W-EXP-WORK-EOF-SW
002270     END-READ.
002280 1210-EXIT.
002290     EXIT.
002300
002310 1220-COPY-PRIOR-EXPIRED.
002320     MOVE EW-NAME     TO EP-NAME.
002330     MOVE EW-EXP-DATE TO EP-EXP-DATE.
002340     MOVE EW-PRICE    TO EP-PRICE.
002350     MOVE EW-AMOUNT   TO EP-AMOUNT.
002360     MOVE EW-UNIT     TO EP-UNIT.
002370     MOVE SPACES      TO FILLER OF EXP-PRESORT-RECORD.
002380     WRITE EXP-PRESORT-RECORD.
002390     PERFORM 1210-READ-PRIOR-EXPIRED.
002400 1220-EXIT.
002410     EXIT.
002420
002430 1100-READ-GROC-WORK.
002440     READ GROC-WORK-FILE
002450         AT END
002460             MOVE "Y" TO W-GROC-WORK-EOF-SW
002470         NOT AT END
002480             ADD 1 TO W-LOTS-READ-COUNT
002490     END-READ.
002500 1100-EXIT.
002510     EXIT.
002520
002530*-----------------------------------------------------------
002540*2000 - TEST ONE LOT FROM GROC-WORK AGAINST THE RUN DATE AND
002550*ROUTE IT TO THE ACTIVE FILE OR THE EXPIRED-PRESORT FILE.
002560*-----------------------------------------------------------
002570 2000-SPLIT-MAIN-STORE.
002580     PERFORM 3000-TEST-LOT-EXPIRED.
002590     IF W-LOT-IS-EXPIRED
002600         PERFORM 2100-MOVE-LOT-TO-EXPIRED
002610     ELSE
002620         PERFORM 2200-KEEP-LOT-ACTIVE
002630     END-IF.
002640     PERFORM 1100-READ-GROC-WORK.
002650 2000-EXIT.
002660     EXIT.
002670
002680 2100-MOVE-LOT-TO-EXPIRED.
002690     MOVE GW-NAME     TO EP-NAME.
002700     MOVE GW-EXP-DATE TO EP-EXP-DATE.
002710     MOVE GW-PRICE    TO EP-PRICE.
002720     MOVE GW-AMOUNT   TO EP-AMOUNT.
002730     MOVE GW-UNIT     TO EP-UNIT.
002740     MOVE SPACES      TO FILLER OF EXP-PRESORT-RECORD.
002750     WRITE EXP-PRESORT-RECORD.
002760     ADD 1 TO W-LOTS-EXPIRED-COUNT.
002770     PERFORM 2900-WRITE-EXPIRE-WARNING.
002780 2100-EXIT.
002790     EXIT.
002800
002810 2200-KEEP-LOT-ACTIVE.
002820     MOVE GW-NAME     TO GA-NAME.
002830     MOVE GW-PRICE    TO GA-PRICE.
002840     MOVE GW-AMOUNT   TO GA-AMOUNT.
002850     MOVE GW-UNIT     TO GA-UNIT.
002860     MOVE GW-EXP-DATE TO GA-EXP-DATE.
002870     MOVE SPACES      TO FILLER OF GROC-ACTIVE-RECORD.
002880     WRITE GROC-ACTIVE-RECORD.
002890     ADD 1 TO W-LOTS-KEPT-COUNT.
002900 2200-EXIT.
002910     EXIT.
002920
002930 2900-WRITE-EXPIRE-WARNING.
002940     MOVE SPACES TO W-REPORT-LINE-AREA.
002950     STRING "GROCEXP WARNING - " GW-NAME
002960             " EXP=" GW-EXP-DATE
002970             " MOVED TO EXPIRED STORAGE"
002980             DELIMITED BY SIZE INTO W-RL-TEXT
002990     END-STRING.
003000     MOVE W-REPORT-LINE-AREA TO REPORT-OUT-RECORD.
003010     WRITE REPORT-OUT-RECORD.
003020 2900-EXIT.
003030     EXIT.
003040
003050*-----------------------------------------------------------
003060*3000 - A LOT IS EXPIRED ONLY WHEN ITS BEST-BEFORE DATE IS
003070*STRICTLY EARLIER THAN THE RUN DATE -- A LOT EXPIRING ON THE
003080*RUN DATE ITSELF IS NOT YET EXPIRED (CR-0141).
003090*-----------------------------------------------------------
003100 3000-TEST-LOT-EXPIRED.
003110     MOVE "N" TO W-LOT-EXPIRED-SW.
003120     MOVE W-RUN-DATE-WORK TO W-ET-RUN-CCYYMMDD.
003130     MOVE GW-EXP-DATE     TO W-ET-LOT-CCYYMMDD.
003140     IF W-ET-LOT-CCYYMMDD < W-ET-RUN-CCYYMMDD
003150         MOVE "Y" TO W-LOT-EXPIRED-SW
003160     END-IF.
003170 3000-EXIT.
003180     EXIT.
003190
003200*-----------------------------------------------------------
003210*5000 - MERGE TODAY'S NEWLY-EXPIRED LOTS WITH YESTERDAY'S
003220*EXPIRED STORE, SORTED ASCENDING BY NAME THEN BEST-BEFORE
003230*DATE, COMBINING LOTS OF THE SAME GROCERY (HD#1190).
003240*-----------------------------------------------------------
003250 5000-MERGE-EXPIRED-STORE.
003260     CLOSE EXP-PRESORT-FILE.
003270     SORT EXP-SORT-WORK-FILE
003280         ON ASCENDING KEY ES-NAME ES-EXP-DATE
003290         USING EXP-PRESORT-FILE
003300         GIVING EXP-SORT-OUT-FILE.
003310     PERFORM 5200-BUILD-EXPIRED-WORK-FILE.
003320 5000-EXIT.
003330     EXIT.
003340
003350 5200-BUILD-EXPIRED-WORK-FILE.
003360     OPEN INPUT  EXP-SORT-OUT-FILE.
003370     OPEN OUTPUT EXP-WORK-FILE.
003380     MOVE "N" TO W-EXP-WORK-EOF-SW.
003390     MOVE SPACES TO W-MERGE-KEY-SAVE.
003400     PERFORM 5210-READ-SORT-OUTPUT.
003410     PERFORM 5220-COMBINE-SORTED-LOTS
003420         THRU 5220-EXIT
003430         UNTIL EXP-WORK-AT-EOF.
003440     CLOSE EXP-SORT-OUT-FILE.
003450     CLOSE EXP-WORK-FILE.
003460 5200-EXIT.
003470     EXIT.
003480
003490 5210-READ-SORT-OUTPUT.
003500     READ EXP-SORT-OUT-FILE
003510         AT END
003520             MOVE "Y" TO W-EXP-WORK-EOF-SW
003530     END-READ.
003540 5210-EXIT.
003550     EXIT.
003560
003570 5220-COMBINE-SORTED-LOTS.
003580     MOVE EO-NAME     TO EW-NAME.
003590     MOVE EO-PRICE    TO EW-PRICE.
003600     MOVE EO-AMOUNT   TO EW-AMOUNT.
003610     MOVE EO-UNIT     TO EW-UNIT.
003620     MOVE EO-EXP-DATE TO EW-EXP-DATE.
003630     MOVE EO-NAME     TO W-SAVE-NAME.
003640     MOVE EO-EXP-DATE TO W-SAVE-EXP-DATE.
003650     PERFORM 5210-READ-SORT-OUTPUT.
003660     PERFORM 5225-ADD-MATCHING-LOT
003670         THRU 5225-EXIT
003680         UNTIL EXP-WORK-AT-EOF
003690         OR EO-NAME NOT = W-SAVE-NAME
003700         OR EO-EXP-DATE NOT = W-SAVE-EXP-DATE.
003710     MOVE SPACES TO FILLER OF EXP-WORK-RECORD.
003720     WRITE EXP-WORK-RECORD.
003730 5220-EXIT.
003740     EXIT.
003750
003760 5225-ADD-MATCHING-LOT.
003770     ADD EO-AMOUNT TO EW-AMOUNT.
003780     PERFORM 5210-READ-SORT-OUTPUT.
003790 5225-EXIT.
003800     EXIT.
003810
003820*-----------------------------------------------------------
003830*6000 - REPLACE GROC-WORK WITH THE LOTS THAT REMAIN ACTIVE.
003840*THE ACTIVE FILE IS ALREADY IN NAME/BEST-BEFORE-DATE ORDER
003850*BECAUSE GROC-WORK WAS READ IN THAT ORDER AND ONLY FILTERED,
003860*NEVER RESEQUENCED, SO NO SORT STEP IS NEEDED HERE.
003870*-----------------------------------------------------------
003880 6000-REPLACE-GROC-WORK.
003890     CLOSE GROC-ACTIVE-FILE.
003900     CLOSE GROC-WORK-FILE.
003910     OPEN INPUT  GROC-ACTIVE-FILE.
003920     OPEN OUTPUT GROC-WORK-FILE.
003930     MOVE "N" TO W-GROC-WORK-EOF-SW.
003940     PERFORM 6100-READ-ACTIVE-LOT.
003950     PERFORM 6200-COPY-ACTIVE-LOT
003960         THRU 6200-EXIT
003970         UNTIL GROC-WORK-AT-EOF.
003980     CLOSE GROC-ACTIVE-FILE.
003990     CLOSE GROC-WORK-FILE.
004000 6000-EXIT.
004010     EXIT.
004020
004030 6100-READ-ACTIVE-LOT.
004040     READ GROC-ACTIVE-FILE
004050         AT END
004060             MOVE "Y" TO W-GROC-WORK-EOF-SW
004070     END-READ.
004080 6100-EXIT.
004090     EXIT.
004100
004110 6200-COPY-ACTIVE-LOT.
004120     MOVE GA-NAME     TO GW-NAME.
004130     MOVE GA-PRICE    TO GW-PRICE.
004140     MOVE GA-AMOUNT   TO GW-AMOUNT.
004150     MOVE GA-UNIT     TO GW-UNIT.
004160     MOVE GA-EXP-DATE TO GW-EXP-DATE.
004170     MOVE SPACES      TO FILLER OF GROC-WORK-RECORD.
004180     WRITE GROC-WORK-RECORD.
004190     PERFORM 6100-READ-ACTIVE-LOT.
004200 6200-EXIT.
004210     EXIT.
004220
004230 9000-CLOSE-FILES.
004240     CLOSE REPORT-FILE.
004250 9000-EXIT.
004260     EXIT.
