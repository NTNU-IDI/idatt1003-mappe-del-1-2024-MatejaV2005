000100*FDGROCWK.CBL
000110*FD FOR THE GROC-WORK STAGING FILE.  SAME FIELDS AS
000120*GROCERY-LOT-ENTRY (WSGROCLT.CBL) BUT PREFIXED GW- SINCE
000130*THIS IS A FILE-SECTION RECORD, NOT THE WORKING-STORAGE LOT
000140*BUFFER -- KEEPS THE TWO UNAMBIGUOUS WHEN BOTH ARE COPIED
000150*INTO THE SAME PROGRAM.
000160*-----------------------------------------------------------
000170*1996-04-09  TB  ORIGINAL LAYOUT (CR-0119)
000180*-----------------------------------------------------------
000190 FD  GROC-WORK-FILE
000200     LABEL RECORDS ARE STANDARD.
000210 01  GROC-WORK-RECORD.
000220     05  GW-NAME                     PIC X(20).
000230     05  GW-PRICE                    PIC S9(5)V99.
000240     05  GW-AMOUNT                   PIC S9(7)V999.
000250     05  GW-UNIT                     PIC X(03).
000260     05  GW-EXP-DATE                 PIC 9(8).
000270     05  FILLER                      PIC X(10).
