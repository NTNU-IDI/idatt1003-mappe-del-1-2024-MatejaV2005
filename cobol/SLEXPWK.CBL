000100*SLEXPWK.CBL
000110*FILE-CONTROL ENTRY FOR THE EXPIRED-WORK STAGING FILE.
000120*HOLDS THE EXPIRED-STORE LOTS BUILT BY GROCERY-EXPIRE.COB.
000130*-----------------------------------------------------------
000140*1996-07-01  TB  ORIGINAL ENTRY (CR-0130)
000150*-----------------------------------------------------------
000160     SELECT EXP-WORK-FILE
000170         ASSIGN TO "EXPIRED-WORK"
000180         ORGANIZATION IS LINE SEQUENTIAL.
